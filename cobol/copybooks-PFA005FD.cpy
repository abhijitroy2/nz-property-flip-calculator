000100*================================================================*
000200*    MODULO......: Analise de Flip de Imoveis (NZ)
000300*    AUTHOR......: L R Santos
000400*    DATA........: 14/03/1987
000500*    OBJETIVO ...: FD arquivo de resultados da analise
000600*================================================================*
000700 FD  ARQ-RESULTADOS
000800     RECORD CONTAINS 207 CHARACTERS
000900     LABEL RECORD IS STANDARD.
001000 01  REG-ARQ-RESULTADOS.
001100     05  RES-PROP-ID             PIC 9(05).
001200     05  RES-PP                  PIC S9(09)V99.
001300     05  RES-TV                  PIC S9(09)V99.
001400     05  RES-RV                  PIC S9(09)V99.
001500     05  RES-CV                  PIC S9(09)V99.
001600     05  RES-INS                 PIC S9(09)V99.
001700     05  RES-RB                  PIC S9(09)V99.
001800     05  RES-LE                  PIC S9(09)V99.
001900     05  RES-CR                  PIC S9(09)V99.
002000     05  RES-COM                 PIC S9(09)V99.
002100     05  RES-INT-COST            PIC S9(09)V99.
002200     05  RES-INT-RATE-PCT        PIC 9(02)V99.
002300     05  RES-RENO-MONTHS         PIC 9(02).
002400     05  RES-GST-CLAIMABLE       PIC S9(09)V99.
002500     05  RES-GST-PAYABLE         PIC S9(09)V99.
002600     05  RES-NET-GST             PIC S9(09)V99.
002700     05  RES-GROSS-PROFIT        PIC S9(09)V99.
002800     05  RES-PRE-TAX-PROFIT      PIC S9(09)V99.
002900     05  RES-POST-TAX-PROFIT     PIC S9(09)V99.
003000     05  RES-VIABLE-FLAG         PIC X(01).
003100     05  RES-RECOMMENDED-PP      PIC S9(09)V99.
003200     05  RES-SCORE               PIC 9(02)V9.
003300     05  FILLER                  PIC X(05) VALUE SPACES.
