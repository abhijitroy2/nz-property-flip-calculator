000100*================================================================*
000200*    MODULO......: Analise de Flip de Imoveis (NZ)
000300*    AUTHOR......: L R Santos
000400*    DATA........: 14/03/1987
000500*    OBJETIVO ...: FD arquivo de avaliacoes oficiais (RV/CV)
000600*================================================================*
000700 FD  ARQ-AVALIACOES
000800     RECORD CONTAINS 49 CHARACTERS
000900     LABEL RECORD IS STANDARD.
001000 01  REG-ARQ-AVALIACOES.
001100     05  AVL-PROP-ID             PIC 9(05).
001200     05  AVL-RV                  PIC 9(09)V99.
001300     05  AVL-CV                  PIC 9(09)V99.
001400     05  AVL-FONTE               PIC X(20).
001500     05  FILLER                  PIC X(02) VALUE SPACES.
