000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 PFA050P.
000500 AUTHOR.                     L R SANTOS.
000600 INSTALLATION.               CENTRAL DATA PROCESSING - PROP SYS.
000700 DATE-WRITTEN.               04/05/1987.
000800 DATE-COMPILED.
000900 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001000*================================================================*
001100*    MODULO......: Analise de Flip de Imoveis (NZ)               *
001200*    PROGRAMA....: PFA050P                                       *
001300*    OBJETIVO ...: Extracao de campos do texto livre do anuncio  *
001400*                  (unidade U6) - funcao "P" tira o preco        *
001500*                  pedido de PRF-TEXTO-PRECO (rotulos "ASKING    *
001600*                  PRICE" / "RESERVE" / cifrao / so digitos) e   *
001700*                  funcao "A" tira a area construida de um texto *
001800*                  terminado em "M2", quando houver.             *
001900*----------------------------------------------------------------*
002000* HISTORICO DE ALTERACOES                                        *
002100*----------------------------------------------------------------*
002200* 04/05/1987 LRS  CH-0005  Programa inicial - extracao do preco  *
002300*                          pedido a partir do texto do anuncio   *
002400* 02/09/1988 LRS  CH-0017  Inclusao do rotulo "RESERVE" alem de  *
002500*                          "ASKING PRICE"                        *
002600* 19/07/1992 MFT  CH-0034  Inclusao da funcao "A" - extracao da  *
002700*                          area construida a partir de texto     *
002800* 25/02/1994 LRS  CH-0042  Virgulas separadoras de milhar no     *
002900*                          preco passaram a ser ignoradas        *
003000* 30/11/1998 JPC  CH-0062  Revisao de virada de seculo (Y2K) -   *
003100*                          nenhum campo de data de negocio       *
003200*                          afetado; apenas confirmado neste CH   *
003300* 06/06/2001 JPC  CH-0069  Limite de digitos do preco elevado    *
003400*                          de 7 para 9 posicoes (ate 99 milhoes) *
003500* 14/08/2006 RNH  CH-0081  Extracao da area reescrita sem busca  *
003600*                          de tras para frente (indice zero)     *
003700*----------------------------------------------------------------*
003800*================================================================*
003900 ENVIRONMENT                 DIVISION.
004000*================================================================*
004100
004200*----------------------------------------------------------------*
004300 CONFIGURATION                   SECTION.
004400*----------------------------------------------------------------*
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS NUMERIC-TEXT   IS "0" THRU "9"
004800     UPSI-0 ON  STATUS    IS PFA-CHAVE-LIGADA
004900     UPSI-0 OFF STATUS    IS PFA-CHAVE-DESLIGADA.
005000
005100*================================================================*
005200 DATA                        DIVISION.
005300*================================================================*
005400
005500*----------------------------------------------------------------*
005600 WORKING-STORAGE             SECTION.
005700*----------------------------------------------------------------*
005800 COPY ".\copybooks\PFA000W".
005900 COPY ".\copybooks\PFA900W".
006000
006100*----------------------------------------------------------------*
006200* Posicoes de trabalho da varredura de preco / area.  W-VAR-INICIO
006300* e W-VAR-FIM-NUMERO marcam a corrida de digitos em andamento;
006400* W-ULT-INICIO/W-ULT-FIM guardam a ultima corrida fechada antes do
006500* rotulo "M2" (ou do fim do campo).  W-TEXTO-VARRIDO e demais
006600* campos de rotulo vem do copybook PFA900W.
006700*----------------------------------------------------------------*
006800 01  W-VARREDURA-CONTROLE.
006900     05  W-VAR-INICIO            PIC 9(02)   COMP VALUE ZERO.
007000     05  W-VAR-FIM-NUMERO        PIC 9(02)   COMP VALUE ZERO.
007100     05  W-VAR-FIM-ROTULO        PIC 9(02)   COMP VALUE ZERO.
007200     05  W-ULT-INICIO            PIC 9(02)   COMP VALUE ZERO.
007300     05  W-ULT-FIM               PIC 9(02)   COMP VALUE ZERO.
007400     05  W-VAR-VIU-PONTO         PIC X(01)         VALUE "N".
007500 01  FILLER REDEFINES W-VARREDURA-CONTROLE.
007600     05  W-VARREDURA-CONTROLE-DUMP PIC X(11).
007700
007800*----------------------------------------------------------------*
007900* Acumuladores da conversao digito-a-digito (o compilador da casa
008000* nao tem FUNCTION para texto-em-numero); W-EXT-DIGITO recebe um
008100* byte por vez via MOVE e entra na soma ponderada por 10.
008200*----------------------------------------------------------------*
008300 01  W-CONVERSAO-NUMERICA.
008400     05  W-EXT-DIGITO            PIC 9(01)   COMP VALUE ZERO.
008500     05  W-ACUM-INTEIRO          PIC 9(09)   COMP VALUE ZERO.
008600     05  W-ACUM-DECIMAL          PIC 9(01)   COMP VALUE ZERO.
008700     05  W-QTD-DIGITOS-VISTOS    PIC 9(02)   COMP VALUE ZERO.
008800     05  W-QTD-PONTOS-VISTOS     PIC 9(02)   COMP VALUE ZERO.
008900     05  W-CAMPO-INVALIDO        PIC X(01)         VALUE "N".
009000 01  FILLER REDEFINES W-CONVERSAO-NUMERICA.
009100     05  W-CONVERSAO-NUMERICA-DUMP PIC X(13).
009200
009300*----------------------------------------------------------------*
009400 LINKAGE                     SECTION.
009500*----------------------------------------------------------------*
009600 01  LK-PARAMETROS-EXTRACAO.
009700     05  LK-FUNCAO               PIC X(01).
009800         88  LK-FUNCAO-PRECO         VALUE "P".
009900         88  LK-FUNCAO-AREA          VALUE "A".
010000     05  LK-ENTRADA.
010100         10  LK-TEXTO-ENTRADA    PIC X(30).
010200     05  FILLER REDEFINES LK-ENTRADA.
010300         10  LK-ENTRADA-DUMP     PIC X(30).
010400     05  LK-SAIDA.
010500         10  LK-ACHOU-VALOR      PIC X(01).
010600             88  LK-VALOR-EXTRAIDO   VALUE "S".
010700             88  LK-SEM-VALOR        VALUE "N".
010800         10  LK-PRECO-EXTRAIDO   PIC 9(09)V99.
010900         10  LK-AREA-EXTRAIDA    PIC 9(05)V9(01).
011000         10  LK-NOTA-VENDA       PIC X(30).
011100
011200*================================================================*
011300 PROCEDURE                DIVISION USING LK-PARAMETROS-EXTRACAO.
011400*================================================================*
011500
011600*----------------------------------------------------------------*
011700 0000-INICIO                 SECTION.
011800*----------------------------------------------------------------*
011900
012000     INITIALIZE LK-SAIDA
012100     MOVE "N"                    TO LK-ACHOU-VALOR
012200     MOVE SPACES                 TO W-TEXTO-VARRIDO
012300     MOVE LK-TEXTO-ENTRADA       TO W-TEXTO-VARRIDO
012400     INSPECT W-TEXTO-VARRIDO     CONVERTING
012500             "abcdefghijklmnopqrstuvwxyz"
012600          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
012700
012800     EVALUATE TRUE
012900         WHEN LK-FUNCAO-PRECO
013000             PERFORM 1000-EXTRAIR-PRECO
013100         WHEN LK-FUNCAO-AREA
013200             PERFORM 2000-EXTRAIR-AREA
013300     END-EVALUATE
013400
013500     GOBACK.
013600
013700*----------------------------------------------------------------*
013800 0000-99-FIM.                EXIT.
013900*----------------------------------------------------------------*
014000
014100*----------------------------------------------------------------*
014200 1000-EXTRAIR-PRECO          SECTION.
014300*----------------------------------------------------------------*
014400*    Tenta, nesta ordem, "ASKING PRICE", "RESERVE", cifrao       *
014500*    seguido de digito e, por fim, o campo inteiro so com        *
014600*    digitos/virgulas; se nada bater o texto vira nota de venda. *
014700*----------------------------------------------------------------*
014800
014900     MOVE "N"                    TO W-EXT-ACHOU-ROTULO
015000
015100     PERFORM 1100-TESTAR-ASKING-PRICE
015200
015300     IF  W-EXT-ACHOU-ROTULO      NOT EQUAL "S"
015400         PERFORM 1200-TESTAR-RESERVE
015500     END-IF
015600
015700     IF  W-EXT-ACHOU-ROTULO      NOT EQUAL "S"
015800         PERFORM 1300-TESTAR-CIFRAO
015900     END-IF
016000
016100     IF  W-EXT-ACHOU-ROTULO      NOT EQUAL "S"
016200         PERFORM 1400-TESTAR-SO-DIGITOS
016300     END-IF
016400
016500     IF  W-EXT-ACHOU-ROTULO      EQUAL "S"
016600         MOVE "S"                TO LK-ACHOU-VALOR
016700     ELSE
016800         MOVE "N"                TO LK-ACHOU-VALOR
016900         MOVE LK-TEXTO-ENTRADA   TO LK-NOTA-VENDA
017000     END-IF.
017100
017200*----------------------------------------------------------------*
017300 1000-99-FIM.                EXIT.
017400*----------------------------------------------------------------*
017500
017600*----------------------------------------------------------------*
017700 1100-TESTAR-ASKING-PRICE    SECTION.
017800*----------------------------------------------------------------*
017900*    Procura o rotulo "ASKING PRICE" (12 posicoes); quando achado*
018000*    pula espacos/cifrao e colhe os digitos que vem a seguir.    *
018100*----------------------------------------------------------------*
018200
018300     MOVE ZERO                   TO W-VAR-FIM-ROTULO
018400
018500     PERFORM 1110-LOCALIZAR-ASKING
018600             VARYING W-EXT-POSICAO FROM 1 BY 1
018700             UNTIL W-EXT-POSICAO GREATER THAN 19
018800                OR W-VAR-FIM-ROTULO GREATER THAN ZERO
018900
019000     IF  W-VAR-FIM-ROTULO        GREATER THAN ZERO
019100         PERFORM 1500-PULAR-ESPACOS-CIFRAO
019200         PERFORM 1600-COLETAR-DIGITOS
019300         IF  W-QTD-DIGITOS-VISTOS GREATER THAN ZERO
019400             COMPUTE LK-PRECO-EXTRAIDO = W-ACUM-INTEIRO
019500             MOVE "S"             TO W-EXT-ACHOU-ROTULO
019600         END-IF
019700     END-IF.
019800
019900*----------------------------------------------------------------*
020000 1100-99-FIM.                EXIT.
020100*----------------------------------------------------------------*
020200
020300*----------------------------------------------------------------*
020400 1110-LOCALIZAR-ASKING       SECTION.
020500*----------------------------------------------------------------*
020600
020700     IF  W-TEXTO-VARRIDO(W-EXT-POSICAO:12) EQUAL "ASKING PRICE"
020800         COMPUTE W-VAR-FIM-ROTULO = W-EXT-POSICAO + 12
020900     END-IF.
021000
021100*----------------------------------------------------------------*
021200 1110-99-FIM.                EXIT.
021300*----------------------------------------------------------------*
021400
021500*----------------------------------------------------------------*
021600 1200-TESTAR-RESERVE         SECTION.
021700*----------------------------------------------------------------*
021800*    Procura o rotulo "RESERVE" (7 posicoes); mesma logica de    *
021900*    coleta de digitos usada pela "ASKING PRICE".                *
022000*----------------------------------------------------------------*
022100
022200     MOVE ZERO                   TO W-VAR-FIM-ROTULO
022300
022400     PERFORM 1210-LOCALIZAR-RESERVE
022500             VARYING W-EXT-POSICAO FROM 1 BY 1
022600             UNTIL W-EXT-POSICAO GREATER THAN 24
022700                OR W-VAR-FIM-ROTULO GREATER THAN ZERO
022800
022900     IF  W-VAR-FIM-ROTULO        GREATER THAN ZERO
023000         PERFORM 1500-PULAR-ESPACOS-CIFRAO
023100         PERFORM 1600-COLETAR-DIGITOS
023200         IF  W-QTD-DIGITOS-VISTOS GREATER THAN ZERO
023300             COMPUTE LK-PRECO-EXTRAIDO = W-ACUM-INTEIRO
023400             MOVE "S"             TO W-EXT-ACHOU-ROTULO
023500         END-IF
023600     END-IF.
023700
023800*----------------------------------------------------------------*
023900 1200-99-FIM.                EXIT.
024000*----------------------------------------------------------------*
024100
024200*----------------------------------------------------------------*
024300 1210-LOCALIZAR-RESERVE      SECTION.
024400*----------------------------------------------------------------*
024500
024600     IF  W-TEXTO-VARRIDO(W-EXT-POSICAO:7) EQUAL "RESERVE"
024700         COMPUTE W-VAR-FIM-ROTULO = W-EXT-POSICAO + 7
024800     END-IF.
024900
025000*----------------------------------------------------------------*
025100 1210-99-FIM.                EXIT.
025200*----------------------------------------------------------------*
025300
025400*----------------------------------------------------------------*
025500 1300-TESTAR-CIFRAO          SECTION.
025600*----------------------------------------------------------------*
025700*    Um "$" seguido imediatamente de um digito marca o inicio    *
025800*    dos digitos do preco, sem rotulo nenhum na frente.          *
025900*----------------------------------------------------------------*
026000
026100     MOVE ZERO                   TO W-VAR-FIM-ROTULO
026200
026300     PERFORM 1310-LOCALIZAR-CIFRAO
026400             VARYING W-EXT-POSICAO FROM 1 BY 1
026500             UNTIL W-EXT-POSICAO GREATER THAN 29
026600                OR W-VAR-FIM-ROTULO GREATER THAN ZERO
026700
026800     IF  W-VAR-FIM-ROTULO        GREATER THAN ZERO
026900         MOVE W-VAR-FIM-ROTULO   TO W-EXT-INICIO-DIGITOS
027000         PERFORM 1600-COLETAR-DIGITOS
027100         IF  W-QTD-DIGITOS-VISTOS GREATER THAN ZERO
027200             COMPUTE LK-PRECO-EXTRAIDO = W-ACUM-INTEIRO
027300             MOVE "S"             TO W-EXT-ACHOU-ROTULO
027400         END-IF
027500     END-IF.
027600
027700*----------------------------------------------------------------*
027800 1300-99-FIM.                EXIT.
027900*----------------------------------------------------------------*
028000
028100*----------------------------------------------------------------*
028200 1310-LOCALIZAR-CIFRAO       SECTION.
028300*----------------------------------------------------------------*
028400
028500     IF  W-TEXTO-VARRIDO(W-EXT-POSICAO:1) EQUAL "$"
028600         IF  W-TEXTO-VARRIDO(W-EXT-POSICAO + 1:1) NUMERIC-TEXT
028700             COMPUTE W-VAR-FIM-ROTULO = W-EXT-POSICAO + 1
028800         END-IF
028900     END-IF.
029000
029100*----------------------------------------------------------------*
029200 1310-99-FIM.                EXIT.
029300*----------------------------------------------------------------*
029400
029500*----------------------------------------------------------------*
029600 1400-TESTAR-SO-DIGITOS      SECTION.
029700*----------------------------------------------------------------*
029800*    O campo inteiro so pode ter digitos, virgulas e brancos de  *
029900*    preenchimento para valer como preco sem rotulo nenhum.      *
030000*----------------------------------------------------------------*
030100
030200     MOVE ZERO                   TO W-ACUM-INTEIRO
030300     MOVE ZERO                   TO W-QTD-DIGITOS-VISTOS
030400     MOVE "N"                    TO W-CAMPO-INVALIDO
030500
030600     PERFORM 1410-VARRER-BYTE-PRECO
030700             VARYING W-EXT-POSICAO FROM 1 BY 1
030800             UNTIL W-EXT-POSICAO GREATER THAN 30
030900
031000     IF  W-CAMPO-INVALIDO        EQUAL "S"
031100         OR W-QTD-DIGITOS-VISTOS EQUAL ZERO
031200         MOVE "N"                TO W-EXT-ACHOU-ROTULO
031300     ELSE
031400         COMPUTE LK-PRECO-EXTRAIDO = W-ACUM-INTEIRO
031500         MOVE "S"                TO W-EXT-ACHOU-ROTULO
031600     END-IF.
031700
031800*----------------------------------------------------------------*
031900 1400-99-FIM.                EXIT.
032000*----------------------------------------------------------------*
032100
032200*----------------------------------------------------------------*
032300 1410-VARRER-BYTE-PRECO      SECTION.
032400*----------------------------------------------------------------*
032500*    Um passo da validacao "so digitos/virgulas" - digito entra  *
032600*    na soma, virgula e branco sao ignorados, qualquer outro     *
032700*    byte marca o campo como invalido para esta regra.           *
032800*----------------------------------------------------------------*
032900
033000     IF  W-TEXTO-VARRIDO(W-EXT-POSICAO:1) NUMERIC-TEXT
033100         MOVE W-TEXTO-VARRIDO(W-EXT-POSICAO:1) TO W-EXT-DIGITO
033200         COMPUTE W-ACUM-INTEIRO = W-ACUM-INTEIRO * 10
033300                                 + W-EXT-DIGITO
033400         ADD  1                  TO W-QTD-DIGITOS-VISTOS
033500     ELSE
033600         IF  W-TEXTO-VARRIDO(W-EXT-POSICAO:1) NOT EQUAL ","
033700             IF  W-TEXTO-VARRIDO(W-EXT-POSICAO:1) NOT EQUAL " "
033800                 MOVE "S"        TO W-CAMPO-INVALIDO
033900             END-IF
034000         END-IF
034100     END-IF.
034200
034300*----------------------------------------------------------------*
034400 1410-99-FIM.                EXIT.
034500*----------------------------------------------------------------*
034600
034700*----------------------------------------------------------------*
034800 1500-PULAR-ESPACOS-CIFRAO   SECTION.
034900*----------------------------------------------------------------*
035000*    A partir de W-VAR-FIM-ROTULO, pula espacos em branco e um   *
035100*    cifrao opcional ate achar o primeiro digito do preco.       *
035200*----------------------------------------------------------------*
035300
035400     MOVE W-VAR-FIM-ROTULO       TO W-EXT-INICIO-DIGITOS
035500
035600     PERFORM 1510-AVANCAR-BYTE-ROTULO
035700             UNTIL W-EXT-INICIO-DIGITOS GREATER THAN 30
035800                OR W-TEXTO-VARRIDO
035900                     (W-EXT-INICIO-DIGITOS:1) NUMERIC-TEXT.
036000
036100*----------------------------------------------------------------*
036200 1500-99-FIM.                EXIT.
036300*----------------------------------------------------------------*
036400
036500*----------------------------------------------------------------*
036600 1510-AVANCAR-BYTE-ROTULO    SECTION.
036700*----------------------------------------------------------------*
036800
036900     ADD  1                      TO W-EXT-INICIO-DIGITOS.
037000
037100*----------------------------------------------------------------*
037200 1510-99-FIM.                EXIT.
037300*----------------------------------------------------------------*
037400
037500*----------------------------------------------------------------*
037600 1600-COLETAR-DIGITOS        SECTION.
037700*----------------------------------------------------------------*
037800*    Acumula em W-ACUM-INTEIRO os digitos contiguos a partir de  *
037900*    W-EXT-INICIO-DIGITOS (virgulas no meio sao ignoradas); para *
038000*    no primeiro byte que nao seja digito nem virgula.           *
038100*----------------------------------------------------------------*
038200
038300     MOVE ZERO                   TO W-ACUM-INTEIRO
038400     MOVE ZERO                   TO W-QTD-DIGITOS-VISTOS
038500
038600     PERFORM 1610-COLETAR-BYTE
038700             VARYING W-EXT-POSICAO FROM W-EXT-INICIO-DIGITOS BY 1
038800             UNTIL W-EXT-POSICAO GREATER THAN 30
038900                OR ( W-TEXTO-VARRIDO(W-EXT-POSICAO:1)
039000                       NOT NUMERIC-TEXT
039100                 AND W-TEXTO-VARRIDO(W-EXT-POSICAO:1)
039200                       NOT EQUAL "," )
039300                OR W-QTD-DIGITOS-VISTOS GREATER THAN 8.
039400
039500*----------------------------------------------------------------*
039600 1600-99-FIM.                EXIT.
039700*----------------------------------------------------------------*
039800
039900*----------------------------------------------------------------*
040000 1610-COLETAR-BYTE           SECTION.
040100*----------------------------------------------------------------*
040200*    Um digito entra na soma ponderada; uma virgula so separa    *
040300*    milhar e nao conta como digito.                             *
040400*----------------------------------------------------------------*
040500
040600     IF  W-TEXTO-VARRIDO(W-EXT-POSICAO:1) NUMERIC-TEXT
040700         MOVE W-TEXTO-VARRIDO(W-EXT-POSICAO:1) TO W-EXT-DIGITO
040800         COMPUTE W-ACUM-INTEIRO = W-ACUM-INTEIRO * 10
040900                                 + W-EXT-DIGITO
041000         ADD  1                  TO W-QTD-DIGITOS-VISTOS
041100     END-IF.
041200
041300*----------------------------------------------------------------*
041400 1610-99-FIM.                EXIT.
041500*----------------------------------------------------------------*
041600
041700*----------------------------------------------------------------*
041800 2000-EXTRAIR-AREA           SECTION.
041900*----------------------------------------------------------------*
042000*    Varre o campo uma unica vez da esquerda para a direita,     *
042100*    guardando em W-ULT-INICIO/W-ULT-FIM a ultima corrida de     *
042200*    digitos (com um ponto decimal opcional) fechada antes do    *
042300*    rotulo "M2"; se o rotulo aparecer, essa corrida eh a area.  *
042400*    Sem rotulo "M2", so vale como area o campo inteiro sendo    *
042500*    puramente numerico (testado em 2400).                       *
042600*----------------------------------------------------------------*
042700
042800     MOVE ZERO                   TO W-VAR-INICIO
042900     MOVE ZERO                   TO W-VAR-FIM-NUMERO
043000     MOVE ZERO                   TO W-VAR-FIM-ROTULO
043100     MOVE ZERO                   TO W-ULT-INICIO
043200     MOVE ZERO                   TO W-ULT-FIM
043300
043400     PERFORM 2100-VARRER-BYTE-AREA
043500             VARYING W-EXT-POSICAO FROM 1 BY 1
043600             UNTIL W-EXT-POSICAO GREATER THAN 30
043700                OR W-VAR-FIM-ROTULO GREATER THAN ZERO
043800
043900     IF  W-VAR-FIM-ROTULO        GREATER THAN ZERO
044000         IF  W-ULT-INICIO        GREATER THAN ZERO
044100             MOVE W-ULT-INICIO   TO W-VAR-INICIO
044200             MOVE W-ULT-FIM      TO W-VAR-FIM-NUMERO
044300             PERFORM 2300-CONVERTER-NUMERO
044400             MOVE "S"            TO LK-ACHOU-VALOR
044500         END-IF
044600     ELSE
044700         PERFORM 2400-TESTAR-CAMPO-NUMERICO
044800     END-IF.
044900
045000*----------------------------------------------------------------*
045100 2000-99-FIM.                EXIT.
045200*----------------------------------------------------------------*
045300
045400*----------------------------------------------------------------*
045500 2100-VARRER-BYTE-AREA       SECTION.
045600*----------------------------------------------------------------*
045700*    Um passo da varredura: fecha/abre a corrida de digitos e so *
045800*    depois testa o rotulo "M2", nesta ordem, para que o digito  *
045900*    que fica colado no "M2" (sem espaco) seja fechado na        *
046000*    corrida antes do rotulo ser reconhecido no mesmo byte.      *
046100*----------------------------------------------------------------*
046200
046300     IF  W-TEXTO-VARRIDO(W-EXT-POSICAO:1) NUMERIC-TEXT
046400         OR ( W-TEXTO-VARRIDO(W-EXT-POSICAO:1) EQUAL "."
046500          AND W-VAR-INICIO          GREATER THAN ZERO )
046600         IF  W-VAR-INICIO        EQUAL ZERO
046700             MOVE W-EXT-POSICAO  TO W-VAR-INICIO
046800         END-IF
046900         MOVE W-EXT-POSICAO      TO W-VAR-FIM-NUMERO
047000     ELSE
047100         IF  W-VAR-INICIO        GREATER THAN ZERO
047200             MOVE W-VAR-INICIO   TO W-ULT-INICIO
047300             MOVE W-VAR-FIM-NUMERO TO W-ULT-FIM
047400             MOVE ZERO            TO W-VAR-INICIO
047500         END-IF
047600     END-IF
047700
047800     IF  W-EXT-POSICAO           NOT GREATER THAN 29
047900         IF  W-TEXTO-VARRIDO(W-EXT-POSICAO:2) EQUAL "M2"
048000             MOVE W-EXT-POSICAO  TO W-VAR-FIM-ROTULO
048100         END-IF
048200     END-IF.
048300
048400*----------------------------------------------------------------*
048500 2100-99-FIM.                EXIT.
048600*----------------------------------------------------------------*
048700
048800*----------------------------------------------------------------*
048900 2300-CONVERTER-NUMERO       SECTION.
049000*----------------------------------------------------------------*
049100*    Converte o numero entre W-VAR-INICIO e W-VAR-FIM-NUMERO (ate*
049200*    um ponto decimal) em LK-AREA-EXTRAIDA; digitos depois do    *
049300*    ponto so contam o primeiro, pois a area so guarda 1 casa.   *
049400*----------------------------------------------------------------*
049500
049600     MOVE ZERO                   TO W-ACUM-INTEIRO
049700     MOVE ZERO                   TO W-ACUM-DECIMAL
049800     MOVE ZERO                   TO W-QTD-DIGITOS-VISTOS
049900     MOVE "N"                    TO W-VAR-VIU-PONTO
050000
050100     PERFORM 2310-CONVERTER-BYTE
050200             VARYING W-EXT-POSICAO FROM W-VAR-INICIO BY 1
050300             UNTIL W-EXT-POSICAO GREATER THAN W-VAR-FIM-NUMERO
050400
050500     COMPUTE LK-AREA-EXTRAIDA = W-ACUM-INTEIRO
050600                               + (W-ACUM-DECIMAL / 10).
050700
050800*----------------------------------------------------------------*
050900 2300-99-FIM.                EXIT.
051000*----------------------------------------------------------------*
051100
051200*----------------------------------------------------------------*
051300 2310-CONVERTER-BYTE         SECTION.
051400*----------------------------------------------------------------*
051500*    Um passo da conversao - antes do ponto acumula o inteiro,   *
051600*    depois do ponto guarda so o primeiro digito (decimo de m2). *
051700*----------------------------------------------------------------*
051800
051900     IF  W-TEXTO-VARRIDO(W-EXT-POSICAO:1) EQUAL "."
052000         MOVE "S"                TO W-VAR-VIU-PONTO
052100     ELSE
052200         IF  W-TEXTO-VARRIDO(W-EXT-POSICAO:1) NUMERIC-TEXT
052300             MOVE W-TEXTO-VARRIDO(W-EXT-POSICAO:1) TO W-EXT-DIGITO
052400             IF  W-VAR-VIU-PONTO  NOT EQUAL "S"
052500                 COMPUTE W-ACUM-INTEIRO = W-ACUM-INTEIRO * 10
052600                                         + W-EXT-DIGITO
052700             ELSE
052800                 IF  W-QTD-DIGITOS-VISTOS EQUAL ZERO
052900                     MOVE W-EXT-DIGITO TO W-ACUM-DECIMAL
053000                 END-IF
053100                 ADD  1          TO W-QTD-DIGITOS-VISTOS
053200             END-IF
053300         END-IF
053400     END-IF.
053500
053600*----------------------------------------------------------------*
053700 2310-99-FIM.                EXIT.
053800*----------------------------------------------------------------*
053900
054000*----------------------------------------------------------------*
054100 2400-TESTAR-CAMPO-NUMERICO  SECTION.
054200*----------------------------------------------------------------*
054300*    Sem rotulo "M2": o campo inteiro so pode ter digitos, um    *
054400*    ponto decimal no maximo e brancos de preenchimento para     *
054500*    valer como area; qualquer outro byte rejeita a leitura.     *
054600*----------------------------------------------------------------*
054700
054800     MOVE ZERO                   TO W-ACUM-INTEIRO
054900     MOVE ZERO                   TO W-ACUM-DECIMAL
055000     MOVE ZERO                   TO W-QTD-DIGITOS-VISTOS
055100     MOVE ZERO                   TO W-QTD-PONTOS-VISTOS
055200     MOVE "N"                    TO W-VAR-VIU-PONTO
055300     MOVE "N"                    TO W-CAMPO-INVALIDO
055400
055500     PERFORM 2410-VARRER-BYTE-CAMPO
055600             VARYING W-EXT-POSICAO FROM 1 BY 1
055700             UNTIL W-EXT-POSICAO GREATER THAN 30
055800
055900     IF  W-CAMPO-INVALIDO        EQUAL "S"
056000         OR W-QTD-PONTOS-VISTOS  GREATER THAN 1
056100         OR W-QTD-DIGITOS-VISTOS EQUAL ZERO
056200         MOVE "N"                TO LK-ACHOU-VALOR
056300     ELSE
056400         COMPUTE LK-AREA-EXTRAIDA = W-ACUM-INTEIRO
056500                                   + (W-ACUM-DECIMAL / 10)
056600         MOVE "S"                TO LK-ACHOU-VALOR
056700     END-IF.
056800
056900*----------------------------------------------------------------*
057000 2400-99-FIM.                EXIT.
057100*----------------------------------------------------------------*
057200
057300*----------------------------------------------------------------*
057400 2410-VARRER-BYTE-CAMPO      SECTION.
057500*----------------------------------------------------------------*
057600*    Um passo da validacao "campo inteiro numerico" - digito e   *
057700*    ponto entram na conversao, branco eh preenchimento, qualquer*
057800*    outro byte marca o campo como invalido.                     *
057900*----------------------------------------------------------------*
058000
058100     IF  W-TEXTO-VARRIDO(W-EXT-POSICAO:1) EQUAL "."
058200         ADD  1                  TO W-QTD-PONTOS-VISTOS
058300         MOVE "S"                TO W-VAR-VIU-PONTO
058400     ELSE
058500         IF  W-TEXTO-VARRIDO(W-EXT-POSICAO:1) NUMERIC-TEXT
058600             MOVE W-TEXTO-VARRIDO(W-EXT-POSICAO:1) TO W-EXT-DIGITO
058700             IF  W-VAR-VIU-PONTO  NOT EQUAL "S"
058800                 COMPUTE W-ACUM-INTEIRO = W-ACUM-INTEIRO * 10
058900                                         + W-EXT-DIGITO
059000             ELSE
059100                 IF  W-QTD-DIGITOS-VISTOS EQUAL ZERO
059200                     MOVE W-EXT-DIGITO TO W-ACUM-DECIMAL
059300                 END-IF
059400             END-IF
059500             ADD  1              TO W-QTD-DIGITOS-VISTOS
059600         ELSE
059700             IF  W-TEXTO-VARRIDO(W-EXT-POSICAO:1) NOT EQUAL " "
059800                 MOVE "S"        TO W-CAMPO-INVALIDO
059900             END-IF
060000         END-IF
060100     END-IF.
060200
060300*----------------------------------------------------------------*
060400 2410-99-FIM.                EXIT.
060500*----------------------------------------------------------------*
060600
060700* Rotinas comuns (arredondamento comercial / erro de arquivo)
060800 COPY ".\copybooks\PFA000R".
