000100*================================================================*
000200*    MODULO......: Analise de Flip de Imoveis (NZ)
000300*    AUTHOR......: L R Santos
000400*    DATA........: 14/03/1987
000500*    OBJETIVO ...: Campos reutilizaveis do estimador de avaliacao
000600*                  (U5) e do extrator de texto (U6)
000700*================================================================*
000800
000900*----------------------------------------------------------------*
001000* Tabela de faixas de valor base por suburbio / cidade (U5).
001100* A ordem importa: suburbios finos vem antes das cidades que os
001200* contem, para que "Remuera, Auckland" acerte a faixa do
001300* suburbio, nao a da cidade.
001400*----------------------------------------------------------------*
001500 01  TAB-FAIXAS-BASE.
001600     05  FAIXA-BASE OCCURS 19 TIMES
001700                    INDEXED BY IX-FAIXA.
001800         10  FB-TEXTO            PIC X(20).
001900         10  FB-TAMANHO          PIC 9(02).
002000         10  FB-VALOR-BASE       PIC 9(09)V99.
002100         10  FB-FILLER           PIC X(02) VALUE SPACES.
002200
002300*----------------------------------------------------------------*
002400* FB-TAMANHO guarda o numero de posicoes uteis de FB-TEXTO (sem
002500* o preenchimento em branco a direita) para que a busca por
002600* substring em 1100-LOCALIZAR-FAIXA-BASE use referencia parcial
002700* FB-TEXTO(1:FB-TAMANHO) em vez do campo inteiro de 20 posicoes.
002800*----------------------------------------------------------------*
002900 01  TAB-FAIXAS-BASE-VALORES.
003000     05  FILLER PIC X(20) VALUE "REMUERA".
003100     05  FILLER PIC 9(02) VALUE 07.
003200     05  FILLER PIC 9(09)V99 VALUE 2000000.00.
003300     05  FILLER PIC X(20) VALUE "PONSONBY".
003400     05  FILLER PIC 9(02) VALUE 08.
003500     05  FILLER PIC 9(09)V99 VALUE 1800000.00.
003600     05  FILLER PIC X(20) VALUE "PARNELL".
003700     05  FILLER PIC 9(02) VALUE 07.
003800     05  FILLER PIC 9(09)V99 VALUE 1900000.00.
003900     05  FILLER PIC X(20) VALUE "TAKAPUNA".
004000     05  FILLER PIC 9(02) VALUE 08.
004100     05  FILLER PIC 9(09)V99 VALUE 1700000.00.
004200     05  FILLER PIC X(20) VALUE "EPSOM".
004300     05  FILLER PIC 9(02) VALUE 05.
004400     05  FILLER PIC 9(09)V99 VALUE 1750000.00.
004500     05  FILLER PIC X(20) VALUE "HERNE BAY".
004600     05  FILLER PIC 9(02) VALUE 09.
004700     05  FILLER PIC 9(09)V99 VALUE 2200000.00.
004800     05  FILLER PIC X(20) VALUE "MISSION BAY".
004900     05  FILLER PIC 9(02) VALUE 11.
005000     05  FILLER PIC 9(09)V99 VALUE 1650000.00.
005100     05  FILLER PIC X(20) VALUE "AUCKLAND".
005200     05  FILLER PIC 9(02) VALUE 08.
005300     05  FILLER PIC 9(09)V99 VALUE 1200000.00.
005400     05  FILLER PIC X(20) VALUE "WELLINGTON".
005500     05  FILLER PIC 9(02) VALUE 10.
005600     05  FILLER PIC 9(09)V99 VALUE 950000.00.
005700     05  FILLER PIC X(20) VALUE "CHRISTCHURCH".
005800     05  FILLER PIC 9(02) VALUE 12.
005900     05  FILLER PIC 9(09)V99 VALUE 650000.00.
006000     05  FILLER PIC X(20) VALUE "HAMILTON".
006100     05  FILLER PIC 9(02) VALUE 08.
006200     05  FILLER PIC 9(09)V99 VALUE 580000.00.
006300     05  FILLER PIC X(20) VALUE "TAURANGA".
006400     05  FILLER PIC 9(02) VALUE 08.
006500     05  FILLER PIC 9(09)V99 VALUE 720000.00.
006600     05  FILLER PIC X(20) VALUE "DUNEDIN".
006700     05  FILLER PIC 9(02) VALUE 07.
006800     05  FILLER PIC 9(09)V99 VALUE 520000.00.
006900     05  FILLER PIC X(20) VALUE "PALMERSTON NORTH".
007000     05  FILLER PIC 9(02) VALUE 16.
007100     05  FILLER PIC 9(09)V99 VALUE 480000.00.
007200     05  FILLER PIC X(20) VALUE "NELSON".
007300     05  FILLER PIC 9(02) VALUE 06.
007400     05  FILLER PIC 9(09)V99 VALUE 680000.00.
007500     05  FILLER PIC X(20) VALUE "ROTORUA".
007600     05  FILLER PIC 9(02) VALUE 07.
007700     05  FILLER PIC 9(09)V99 VALUE 450000.00.
007800     05  FILLER PIC X(20) VALUE "NAPIER".
007900     05  FILLER PIC 9(02) VALUE 06.
008000     05  FILLER PIC 9(09)V99 VALUE 550000.00.
008100     05  FILLER PIC X(20) VALUE "HASTINGS".
008200     05  FILLER PIC 9(02) VALUE 08.
008300     05  FILLER PIC 9(09)V99 VALUE 520000.00.
008400     05  FILLER PIC X(20) VALUE "NEW PLYMOUTH".
008500     05  FILLER PIC 9(02) VALUE 12.
008600     05  FILLER PIC 9(09)V99 VALUE 500000.00.
008700*----------------------------------------------------------------*
008800* TAB-FAIXAS-BASE eh preenchida a partir desta tabela de VALUEs
008900* por 1100-LOCALIZAR-FAIXA-BASE em PFA040P, via REDEFINES abaixo.
009000*----------------------------------------------------------------*
009100 01  FILLER REDEFINES TAB-FAIXAS-BASE-VALORES.
009200     05  FAIXA-BASE-CARGA OCCURS 19 TIMES.
009300         10  FBC-TEXTO           PIC X(20).
009400         10  FBC-TAMANHO         PIC 9(02).
009500         10  FBC-VALOR-BASE      PIC 9(09)V99.
009600
009700 77  W-VALOR-BASE-DEFAULT        PIC 9(09)V99 VALUE 650000.00.
009800
009900*----------------------------------------------------------------*
010000* Checksum determinístico do endereco, usado para a variacao de
010100* avaliacao (U5).  Cada byte do endereco entra na soma ponderada
010200* pelo seu deslocamento + 1, atraves do codigo numerico achado
010300* na tabela TAB-COD-CARACTER (o compilador nao tem FUNCTION para
010400* converter caractere em numero, entao a tabela faz esse papel);
010500* o resto da divisao por 30 escolhe a variacao em [0.85 , 1.14].
010600*----------------------------------------------------------------*
010700 01  W-CHECKSUM-ENDERECO.
010800     05  W-CKS-ACUMULADOR        PIC 9(09)   COMP VALUE ZERO.
010900     05  W-CKS-INDICE            PIC 9(02)   COMP VALUE ZERO.
011000     05  W-CKS-RESTO             PIC 9(02)   COMP VALUE ZERO.
011100     05  W-CKS-CODIGO            PIC 9(02)   COMP VALUE ZERO.
011200     05  W-CKS-VARIACAO          PIC 9V99          VALUE ZERO.
011300     05  FILLER                  PIC X(02) VALUE SPACES.
011400
011500 01  W-ENDERECO-MAIUSC           PIC X(70)         VALUE SPACES.
011600 01  FILLER REDEFINES W-ENDERECO-MAIUSC.
011700     05  W-END-BYTE OCCURS 70 TIMES
011800                    PIC X(01).
011900
012000*----------------------------------------------------------------*
012100* Tabela de codigo numerico por caractere (letras, digitos e a
012200* pontuacao usual de enderecos) - substitui a falta de uma
012300* FUNCTION de conversao caractere/numero no compilador da casa.
012400*----------------------------------------------------------------*
012500 01  TAB-COD-CARACTER-VALORES.
012600     05  FILLER PIC X(01) VALUE " ".
012700     05  FILLER PIC 9(02) VALUE 01.
012800     05  FILLER PIC X(01) VALUE "A".
012900     05  FILLER PIC 9(02) VALUE 02.
013000     05  FILLER PIC X(01) VALUE "B".
013100     05  FILLER PIC 9(02) VALUE 03.
013200     05  FILLER PIC X(01) VALUE "C".
013300     05  FILLER PIC 9(02) VALUE 04.
013400     05  FILLER PIC X(01) VALUE "D".
013500     05  FILLER PIC 9(02) VALUE 05.
013600     05  FILLER PIC X(01) VALUE "E".
013700     05  FILLER PIC 9(02) VALUE 06.
013800     05  FILLER PIC X(01) VALUE "F".
013900     05  FILLER PIC 9(02) VALUE 07.
014000     05  FILLER PIC X(01) VALUE "G".
014100     05  FILLER PIC 9(02) VALUE 08.
014200     05  FILLER PIC X(01) VALUE "H".
014300     05  FILLER PIC 9(02) VALUE 09.
014400     05  FILLER PIC X(01) VALUE "I".
014500     05  FILLER PIC 9(02) VALUE 10.
014600     05  FILLER PIC X(01) VALUE "J".
014700     05  FILLER PIC 9(02) VALUE 11.
014800     05  FILLER PIC X(01) VALUE "K".
014900     05  FILLER PIC 9(02) VALUE 12.
015000     05  FILLER PIC X(01) VALUE "L".
015100     05  FILLER PIC 9(02) VALUE 13.
015200     05  FILLER PIC X(01) VALUE "M".
015300     05  FILLER PIC 9(02) VALUE 14.
015400     05  FILLER PIC X(01) VALUE "N".
015500     05  FILLER PIC 9(02) VALUE 15.
015600     05  FILLER PIC X(01) VALUE "O".
015700     05  FILLER PIC 9(02) VALUE 16.
015800     05  FILLER PIC X(01) VALUE "P".
015900     05  FILLER PIC 9(02) VALUE 17.
016000     05  FILLER PIC X(01) VALUE "Q".
016100     05  FILLER PIC 9(02) VALUE 18.
016200     05  FILLER PIC X(01) VALUE "R".
016300     05  FILLER PIC 9(02) VALUE 19.
016400     05  FILLER PIC X(01) VALUE "S".
016500     05  FILLER PIC 9(02) VALUE 20.
016600     05  FILLER PIC X(01) VALUE "T".
016700     05  FILLER PIC 9(02) VALUE 21.
016800     05  FILLER PIC X(01) VALUE "U".
016900     05  FILLER PIC 9(02) VALUE 22.
017000     05  FILLER PIC X(01) VALUE "V".
017100     05  FILLER PIC 9(02) VALUE 23.
017200     05  FILLER PIC X(01) VALUE "W".
017300     05  FILLER PIC 9(02) VALUE 24.
017400     05  FILLER PIC X(01) VALUE "X".
017500     05  FILLER PIC 9(02) VALUE 25.
017600     05  FILLER PIC X(01) VALUE "Y".
017700     05  FILLER PIC 9(02) VALUE 26.
017800     05  FILLER PIC X(01) VALUE "Z".
017900     05  FILLER PIC 9(02) VALUE 27.
018000     05  FILLER PIC X(01) VALUE "0".
018100     05  FILLER PIC 9(02) VALUE 28.
018200     05  FILLER PIC X(01) VALUE "1".
018300     05  FILLER PIC 9(02) VALUE 29.
018400     05  FILLER PIC X(01) VALUE "2".
018500     05  FILLER PIC 9(02) VALUE 30.
018600     05  FILLER PIC X(01) VALUE "3".
018700     05  FILLER PIC 9(02) VALUE 31.
018800     05  FILLER PIC X(01) VALUE "4".
018900     05  FILLER PIC 9(02) VALUE 32.
019000     05  FILLER PIC X(01) VALUE "5".
019100     05  FILLER PIC 9(02) VALUE 33.
019200     05  FILLER PIC X(01) VALUE "6".
019300     05  FILLER PIC 9(02) VALUE 34.
019400     05  FILLER PIC X(01) VALUE "7".
019500     05  FILLER PIC 9(02) VALUE 35.
019600     05  FILLER PIC X(01) VALUE "8".
019700     05  FILLER PIC 9(02) VALUE 36.
019800     05  FILLER PIC X(01) VALUE "9".
019900     05  FILLER PIC 9(02) VALUE 37.
020000     05  FILLER PIC X(01) VALUE ",".
020100     05  FILLER PIC 9(02) VALUE 38.
020200     05  FILLER PIC X(01) VALUE ".".
020300     05  FILLER PIC 9(02) VALUE 39.
020400     05  FILLER PIC X(01) VALUE "'".
020500     05  FILLER PIC 9(02) VALUE 40.
020600     05  FILLER PIC X(01) VALUE "-".
020700     05  FILLER PIC 9(02) VALUE 41.
020800 01  FILLER REDEFINES TAB-COD-CARACTER-VALORES.
020900     05  TAB-COD-CARACTER    OCCURS 41 TIMES
021000                             INDEXED BY IX-COD-CARACTER.
021100         10  CC-CARACTER         PIC X(01).
021200         10  CC-CODIGO           PIC 9(02).
021300
021400*----------------------------------------------------------------*
021500* Campos de varredura do texto de preco / area (U6).  O campo de
021600* entrada eh varrido byte-a-byte em busca dos rotulos "ASKING
021700* PRICE", "RESERVE", "$" e "M2", e dos digitos que os seguem.
021800*----------------------------------------------------------------*
021900 01  W-TEXTO-VARRIDO             PIC X(30)         VALUE SPACES.
022000 01  FILLER REDEFINES W-TEXTO-VARRIDO.
022100     05  W-TXT-BYTE  OCCURS 30 TIMES
022200                    PIC X(01).
022300
022400 01  W-CAMPOS-EXTRACAO.
022500     05  W-EXT-POSICAO           PIC 9(02)   COMP VALUE ZERO.
022600     05  W-EXT-INICIO-DIGITOS    PIC 9(02)   COMP VALUE ZERO.
022700     05  W-EXT-ACHOU-ROTULO      PIC X(01)         VALUE "N".
022800     05  FILLER                  PIC X(02)         VALUE SPACES.
