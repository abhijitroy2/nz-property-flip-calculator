000100*================================================================*
000200*    MODULO......: Analise de Flip de Imoveis (NZ)
000300*    AUTHOR......: L R Santos
000400*    DATA........: 14/03/1987
000500*    OBJETIVO ...: FC arquivo de resultados da analise
000600*================================================================*
000700 SELECT ARQ-RESULTADOS       ASSIGN TO "RESULTFILE"
000800     ORGANIZATION            IS SEQUENTIAL
000900     FILE STATUS             IS WS-STATUS-RES.
