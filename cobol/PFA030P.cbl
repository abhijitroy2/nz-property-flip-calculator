000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 PFA030P.
000500 AUTHOR.                     L R SANTOS.
000600 INSTALLATION.               CENTRAL DATA PROCESSING - PROP SYS.
000700 DATE-WRITTEN.               29/03/1987.
000800 DATE-COMPILED.
000900 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001000*================================================================*
001100*    MODULO......: Analise de Flip de Imoveis (NZ)               *
001200*    PROGRAMA....: PFA030P                                       *
001300*    OBJETIVO ...: Comparador de vendas similares (unidade U3) - *
001400*                  carrega o arquivo de vendas recentes em       *
001500*                  tabela de memoria (funcao "L") e calcula o    *
001600*                  preco medio dos comparaveis de um imovel      *
001700*                  (funcao "M") por suburbio, quartos e area.    *
001800*----------------------------------------------------------------*
001900* HISTORICO DE ALTERACOES                                        *
002000*----------------------------------------------------------------*
002100* 29/03/1987 LRS  CH-0003  Programa inicial - carga do arquivo   *
002200*                          de vendas em tabela indexada          *
002300* 02/09/1988 LRS  CH-0016  Inclusao da tolerancia de +/-20% na   *
002400*                          area construida na comparacao         *
002500* 19/07/1992 MFT  CH-0086  Comparacao de suburbio passou a ser   *
002600*                          insensivel a maiusculas/minusculas    *
002700* 30/11/1998 JPC  CH-0060  Revisao de virada de seculo (Y2K) -   *
002800*                          nenhum campo de data de negocio       *
002900*                          afetado; apenas confirmado neste CH   *
003000* 06/06/2001 JPC  CH-0068  Limite da tabela de vendas elevado    *
003100*                          de 1500 para 3000 registros           *
003200* 14/08/2006 RNH  CH-0080  Tratamento do arquivo de vendas       *
003300*                          ausente (status 35) como zero vendas  *
003400* 03/02/2011 MFS  CH-0085  Suburbio em branco deixou de casar    *
003500*                          com suburbio em branco na comparacao  *
003600* 03/02/2011 MFS  CH-0090  Media dos comparaveis passou pela     *
003700*                          rotina comum de arredondamento        *
003800*                          comercial (9100), antes truncava      *
003900*----------------------------------------------------------------*
004000*================================================================*
004100 ENVIRONMENT                 DIVISION.
004200*================================================================*
004300
004400*----------------------------------------------------------------*
004500 CONFIGURATION                   SECTION.
004600*----------------------------------------------------------------*
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS NUMERIC-TEXT   IS "0" THRU "9"
005000     UPSI-0 ON  STATUS    IS PFA-CHAVE-LIGADA
005100     UPSI-0 OFF STATUS    IS PFA-CHAVE-DESLIGADA.
005200
005300*----------------------------------------------------------------*
005400 INPUT-OUTPUT                    SECTION.
005500*----------------------------------------------------------------*
005600 FILE-CONTROL.
005700     COPY ".\copybooks\PFA003FC".
005800
005900*================================================================*
006000 DATA                        DIVISION.
006100*================================================================*
006200
006300*----------------------------------------------------------------*
006400 FILE                        SECTION.
006500*----------------------------------------------------------------*
006600 COPY ".\copybooks\PFA003FD".
006700
006800*----------------------------------------------------------------*
006900 WORKING-STORAGE             SECTION.
007000*----------------------------------------------------------------*
007100 COPY ".\copybooks\PFA000W".
007200
007300*----------------------------------------------------------------*
007400* Data de processamento (carimbo usado apenas para diagnostico)
007500*----------------------------------------------------------------*
007600 01  W-DATA-PROCESSAMENTO        PIC 9(06) VALUE ZEROS.
007700 01  FILLER REDEFINES W-DATA-PROCESSAMENTO.
007800     05  W-DATA-AA               PIC 9(02).
007900     05  W-DATA-MM               PIC 9(02).
008000     05  W-DATA-DD               PIC 9(02).
008100
008200*----------------------------------------------------------------*
008300* Indicador de abertura do arquivo de vendas (para nao fechar um
008400* arquivo que nunca chegou a abrir quando o arquivo nao existe).
008500*----------------------------------------------------------------*
008600 01  W-VDA-ABERTO                PIC X(01) VALUE "N".
008700
008800*----------------------------------------------------------------*
008900* Tabela de vendas recentes carregada em memoria pela funcao "L"
009000* e varrida pela funcao "M"; limite de 3000 vendas por rodada.
009100*----------------------------------------------------------------*
009200 01  W-QTD-VENDAS-TABELA         PIC 9(04) COMP VALUE ZERO.
009300 01  TAB-VENDAS.
009400     05  TAB-VENDA               OCCURS 1 TO 3000 TIMES
009500                                  DEPENDING ON W-QTD-VENDAS-TABELA
009600                                  INDEXED BY IX-VENDA.
009700         10  TV-SUBURBIO         PIC X(20).
009800         10  TV-QTD-QUARTOS      PIC 9(02).
009900         10  TV-AREA-CONSTRUIDA  PIC 9(05)V9(01).
010000         10  TV-PRECO-VENDA      PIC 9(09)V99.
010100         10  TV-FILLER           PIC X(01) VALUE SPACES.
010200
010300*----------------------------------------------------------------*
010400* Valores de trabalho da comparacao (faixa de area, acumuladores)
010500*----------------------------------------------------------------*
010600 01  W-COMPARACAO-VALORES.
010700     05  W-SOMA-COMPARAVEIS      PIC S9(11)V99   VALUE ZERO.
010800     05  W-QTD-COMPARAVEIS       PIC 9(05) COMP  VALUE ZERO.
010900     05  W-AREA-MINIMA           PIC 9(05)V9(01) VALUE ZERO.
011000     05  W-AREA-MAXIMA           PIC 9(05)V9(01) VALUE ZERO.
011100     05  W-COMPARAVEL-OK         PIC X(01)       VALUE "N".
011200 01  FILLER REDEFINES W-COMPARACAO-VALORES.
011300     05  W-COMPARACAO-VALORES-DUMP PIC X(23).
011400
011500*----------------------------------------------------------------*
011600* Campos de trabalho da comparacao de suburbio em maiusculas
011700*----------------------------------------------------------------*
011800 01  W-SUBURBIO-COMPARACAO.
011900     05  W-SUBURBIO-ENTRADA      PIC X(20).
012000     05  W-SUBURBIO-TABELA       PIC X(20).
012100 01  FILLER REDEFINES W-SUBURBIO-COMPARACAO.
012200     05  W-SUBURBIO-COMPARACAO-DUMP PIC X(40).
012300
012400*----------------------------------------------------------------*
012500 LINKAGE                     SECTION.
012600*----------------------------------------------------------------*
012700 01  LK-PARAMETROS-COMPARACAO.
012800     05  LK-FUNCAO               PIC X(01).
012900         88  LK-FUNCAO-CARGA         VALUE "L".
013000         88  LK-FUNCAO-COMPARAR      VALUE "M".
013100     05  LK-ENTRADA.
013200         10  LK-SUBURBIO         PIC X(20).
013300         10  LK-QUARTOS          PIC 9(02).
013400         10  LK-AREA             PIC 9(05)V9(01).
013500     05  FILLER REDEFINES LK-ENTRADA.
013600         10  LK-ENTRADA-DUMP     PIC X(28).
013700     05  LK-SAIDA.
013800         10  LK-MEDIA-ENCONTRADA PIC X(01).
013900             88  LK-TEM-MEDIA        VALUE "S".
014000             88  LK-SEM-MEDIA        VALUE "N".
014100         10  LK-VALOR-MEDIO      PIC S9(09)V99.
014200
014300*================================================================*
014400 PROCEDURE                DIVISION USING LK-PARAMETROS-COMPARACAO.
014500*================================================================*
014600
014700*----------------------------------------------------------------*
014800 0000-INICIO                 SECTION.
014900*----------------------------------------------------------------*
015000
015100     EVALUATE TRUE
015200         WHEN LK-FUNCAO-CARGA
015300             PERFORM 1100-CARREGAR-TABELA
015400         WHEN LK-FUNCAO-COMPARAR
015500             PERFORM 2000-COMPARAR
015600     END-EVALUATE
015700
015800     GOBACK.
015900
016000*----------------------------------------------------------------*
016100 0000-99-FIM.                EXIT.
016200*----------------------------------------------------------------*
016300
016400*----------------------------------------------------------------*
016500 1100-CARREGAR-TABELA         SECTION.
016600*----------------------------------------------------------------*
016700*    Le o arquivo de vendas recentes por inteiro e monta a       *
016800*    tabela TAB-VENDAS em memoria; so entram vendas com preco    *
016900*    de venda informado (preco zero nao conta como comparavel).  *
017000*----------------------------------------------------------------*
017100
017200     MOVE ZERO                   TO W-QTD-VENDAS-TABELA
017300     MOVE "N"                    TO W-FIM
017400
017500     PERFORM 1110-ABRIR-ARQUIVOS
017600
017700     IF  W-FIM                   NOT EQUAL "S"
017800         PERFORM 1120-LER-VENDA
017900         PERFORM 1130-ARMAZENAR-VENDA
018000                 UNTIL W-FIM          EQUAL "S"
018100                    OR W-QTD-VENDAS-TABELA EQUAL 3000
018200     END-IF
018300
018400     PERFORM 1140-FECHAR-ARQUIVOS.
018500
018600*----------------------------------------------------------------*
018700 1100-99-FIM.                EXIT.
018800*----------------------------------------------------------------*
018900
019000*----------------------------------------------------------------*
019100 1110-ABRIR-ARQUIVOS          SECTION.
019200*----------------------------------------------------------------*
019300
019400     OPEN INPUT ARQ-VENDAS
019500
019600     EVALUATE TRUE
019700         WHEN FS-VDA-OK
019800             MOVE "S"             TO W-VDA-ABERTO
019900         WHEN FS-VDA-ARQ-AUSENTE
020000             MOVE "S"             TO W-FIM
020100         WHEN OTHER
020200             MOVE "SALESFILE"     TO W-ARQ-NOME-ERRO
020300             MOVE WS-STATUS-VDA   TO W-ARQ-STATUS-ERRO
020400             PERFORM 9900-ERRO-ARQUIVO
020500     END-EVALUATE.
020600
020700*----------------------------------------------------------------*
020800 1110-99-FIM.                EXIT.
020900*----------------------------------------------------------------*
021000
021100*----------------------------------------------------------------*
021200 1120-LER-VENDA                SECTION.
021300*----------------------------------------------------------------*
021400
021500     READ ARQ-VENDAS
021600         AT END
021700             MOVE "S"             TO W-FIM
021800     END-READ.
021900
022000*----------------------------------------------------------------*
022100 1120-99-FIM.                EXIT.
022200*----------------------------------------------------------------*
022300
022400*----------------------------------------------------------------*
022500 1130-ARMAZENAR-VENDA          SECTION.
022600*----------------------------------------------------------------*
022700
022800     IF  VDA-PRECO-VENDA          GREATER THAN ZERO
022900         ADD  1                   TO W-QTD-VENDAS-TABELA
023000         SET IX-VENDA             TO W-QTD-VENDAS-TABELA
023100         MOVE VDA-SUBURBIO        TO TV-SUBURBIO(IX-VENDA)
023200         MOVE VDA-QTD-QUARTOS     TO TV-QTD-QUARTOS(IX-VENDA)
023300         MOVE VDA-AREA-CONSTRUIDA TO
023400                              TV-AREA-CONSTRUIDA(IX-VENDA)
023500         MOVE VDA-PRECO-VENDA     TO TV-PRECO-VENDA(IX-VENDA)
023600     END-IF
023700
023800     PERFORM 1120-LER-VENDA.
023900
024000*----------------------------------------------------------------*
024100 1130-99-FIM.                EXIT.
024200*----------------------------------------------------------------*
024300
024400*----------------------------------------------------------------*
024500 1140-FECHAR-ARQUIVOS          SECTION.
024600*----------------------------------------------------------------*
024700
024800     IF  W-VDA-ABERTO             EQUAL "S"
024900         CLOSE ARQ-VENDAS
025000         MOVE "N"                 TO W-VDA-ABERTO
025100     END-IF.
025200
025300*----------------------------------------------------------------*
025400 1140-99-FIM.                EXIT.
025500*----------------------------------------------------------------*
025600
025700*----------------------------------------------------------------*
025800 2000-COMPARAR                 SECTION.
025900*----------------------------------------------------------------*
026000*    Varre a tabela ja carregada em memoria procurando vendas    *
026100*    comparaveis ao imovel recebido em LK-ENTRADA e devolve o    *
026200*    preco medio dos achados (ou "sem media" se nenhum bateu).   *
026300*----------------------------------------------------------------*
026400
026500     INITIALIZE LK-SAIDA
026600     MOVE ZERO                   TO W-SOMA-COMPARAVEIS
026700     MOVE ZERO                   TO W-QTD-COMPARAVEIS
026800
026900     MOVE LK-SUBURBIO            TO W-SUBURBIO-ENTRADA
027000     INSPECT W-SUBURBIO-ENTRADA CONVERTING
027100             "abcdefghijklmnopqrstuvwxyz"
027200          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
027300
027400     IF  W-QTD-VENDAS-TABELA      GREATER THAN ZERO
027500         PERFORM 2100-VARRER-TABELA
027600                 VARYING IX-VENDA FROM 1 BY 1
027700                 UNTIL IX-VENDA   GREATER THAN W-QTD-VENDAS-TABELA
027800     END-IF
027900
028000     PERFORM 2200-CALCULAR-MEDIA.
028100
028200*----------------------------------------------------------------*
028300 2000-99-FIM.                EXIT.
028400*----------------------------------------------------------------*
028500
028600*----------------------------------------------------------------*
028700 2100-VARRER-TABELA            SECTION.
028800*----------------------------------------------------------------*
028900
029000     PERFORM 2110-TESTAR-COMPARAVEL.
029100
029200*----------------------------------------------------------------*
029300 2100-99-FIM.                EXIT.
029400*----------------------------------------------------------------*
029500
029600*----------------------------------------------------------------*
029700 2110-TESTAR-COMPARAVEL        SECTION.
029800*----------------------------------------------------------------*
029900*    Testa a venda corrente da tabela (IX-VENDA) - suburbio      *
030000*    (maiusc.), numero de quartos e tolerancia de area +/-20%    *
030100*    (teste de area ignorado se uma das duas areas e zero).      *
030200* 03/02/2011 MFS CH-0085 - suburbio em branco nao conta mais     *
030300*                   como casamento; exige os dois informados     *
030400*----------------------------------------------------------------*
030500
030600     MOVE "N"                    TO W-COMPARAVEL-OK
030700     MOVE TV-SUBURBIO(IX-VENDA)  TO W-SUBURBIO-TABELA
030800     INSPECT W-SUBURBIO-TABELA CONVERTING
030900             "abcdefghijklmnopqrstuvwxyz"
031000          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031100
031200     IF  W-SUBURBIO-ENTRADA       NOT EQUAL SPACES
031300         AND W-SUBURBIO-TABELA    NOT EQUAL SPACES
031400         AND W-SUBURBIO-ENTRADA   EQUAL W-SUBURBIO-TABELA
031500         AND LK-QUARTOS           EQUAL TV-QTD-QUARTOS(IX-VENDA)
031600         IF  LK-AREA               EQUAL ZERO
031700             OR TV-AREA-CONSTRUIDA(IX-VENDA) EQUAL ZERO
031800             MOVE "S"             TO W-COMPARAVEL-OK
031900         ELSE
032000             COMPUTE W-AREA-MINIMA = LK-AREA * 0.8
032100             COMPUTE W-AREA-MAXIMA = LK-AREA * 1.2
032200             IF  TV-AREA-CONSTRUIDA(IX-VENDA) NOT LESS THAN
032300                                               W-AREA-MINIMA
032400                 AND TV-AREA-CONSTRUIDA(IX-VENDA) NOT GREATER THAN
032500                                               W-AREA-MAXIMA
032600                 MOVE "S"         TO W-COMPARAVEL-OK
032700             END-IF
032800         END-IF
032900     END-IF
033000
033100     IF  W-COMPARAVEL-OK          EQUAL "S"
033200         ADD  TV-PRECO-VENDA(IX-VENDA) TO W-SOMA-COMPARAVEIS
033300         ADD  1                   TO W-QTD-COMPARAVEIS
033400     END-IF.
033500
033600*----------------------------------------------------------------*
033700 2110-99-FIM.                EXIT.
033800*----------------------------------------------------------------*
033900
034000*----------------------------------------------------------------*
034100 2200-CALCULAR-MEDIA           SECTION.
034200*----------------------------------------------------------------*
034300* 03/02/2011 MFS CH-0090 - media passou pela rotina comum de   *
034400*                   arredondamento comercial; a COMPUTE direta *
034500*                   em campo de 2 casas truncava em vez de     *
034600*                   arredondar                                 *
034700
034800     IF  W-QTD-COMPARAVEIS        GREATER THAN ZERO
034900         COMPUTE W-ARR-ENTRADA    = W-SOMA-COMPARAVEIS
035000                                  / W-QTD-COMPARAVEIS
035100         PERFORM 9100-ARREDONDAR-COMERCIAL
035200         MOVE W-ARR-SAIDA         TO LK-VALOR-MEDIO
035300         MOVE "S"                 TO LK-MEDIA-ENCONTRADA
035400     ELSE
035500         MOVE ZERO                TO LK-VALOR-MEDIO
035600         MOVE "N"                 TO LK-MEDIA-ENCONTRADA
035700     END-IF.
035800
035900*----------------------------------------------------------------*
036000 2200-99-FIM.                EXIT.
036100*----------------------------------------------------------------*
036200
036300* Rotinas comuns (arredondamento comercial / erro de arquivo)
036400 COPY ".\copybooks\PFA000R".
036500
036600
