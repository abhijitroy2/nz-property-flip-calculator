000100*================================================================*
000200*    MODULO......: Analise de Flip de Imoveis (NZ)
000300*    AUTHOR......: L R Santos
000400*    DATA........: 14/03/1987
000500*    OBJETIVO ...: Campos para uso comum entre os programas PFA
000600*================================================================*
000700 77  W-FIM                       PIC X(01) VALUE "N".
000800 77  W-MAIS-PROPRIEDADES         PIC X(01) VALUE "S".
000900 77  W-REG-ENCONTRADO            PIC X(01) VALUE "N".
001000 77  W-AVAL-ENCONTRADA           PIC X(01) VALUE "N".
001100 77  W-MERCADO-ENCONTRADO        PIC X(01) VALUE "N".
001200 77  W-PROPRIEDADE-REJEITADA     PIC X(01) VALUE "N".
001300
001400*----------------------------------------------------------------*
001500* File Status - arquivo de propriedades (entrada sequencial)
001600*----------------------------------------------------------------*
001700 77  WS-STATUS-PRF               PIC X(02).
001800     88  FS-PRF-OK                   VALUE "00".
001900     88  FS-PRF-FIM                  VALUE "10".
002000     88  FS-PRF-NAO-ENCONTRADO       VALUE "35".
002100
002200*----------------------------------------------------------------*
002300* File Status - arquivo de avaliacoes (indexado por PROP-ID)
002400*----------------------------------------------------------------*
002500 77  WS-STATUS-AVL               PIC X(02).
002600     88  FS-AVL-OK                   VALUE "00".
002700     88  FS-AVL-NAO-ENCONTRADO       VALUE "23".
002800     88  FS-AVL-ARQ-AUSENTE          VALUE "35".
002900
003000*----------------------------------------------------------------*
003100* File Status - arquivo de vendas comparaveis (entrada sequencial)
003200*----------------------------------------------------------------*
003300 77  WS-STATUS-VDA               PIC X(02).
003400     88  FS-VDA-OK                   VALUE "00".
003500     88  FS-VDA-FIM                  VALUE "10".
003600     88  FS-VDA-ARQ-AUSENTE          VALUE "35".
003700
003800*----------------------------------------------------------------*
003900* File Status - arquivo de dados de mercado (indexado por PROP-ID)
004000*----------------------------------------------------------------*
004100 77  WS-STATUS-MKT               PIC X(02).
004200     88  FS-MKT-OK                   VALUE "00".
004300     88  FS-MKT-NAO-ENCONTRADO       VALUE "23".
004400     88  FS-MKT-ARQ-AUSENTE          VALUE "35".
004500
004600*----------------------------------------------------------------*
004700* File Status - arquivo de resultados (saida sequencial)
004800*----------------------------------------------------------------*
004900 77  WS-STATUS-RES               PIC X(02).
005000     88  FS-RES-OK                   VALUE "00".
005100
005200*----------------------------------------------------------------*
005300* File Status - arquivo de relatorio impresso
005400*----------------------------------------------------------------*
005500 77  WS-STATUS-REL               PIC X(02).
005600     88  FS-REL-OK                   VALUE "00".
005700
005800*----------------------------------------------------------------*
005900 01  W-ARQUIVOS.
006000*----------------------------------------------------------------*
006100     05  WID-ARQ-PROPRIEDADES    PIC X(40) VALUE "PROPFILE.DAT".
006200     05  WID-ARQ-AVALIACOES      PIC X(40) VALUE "VALFILE.DAT".
006300     05  WID-ARQ-VENDAS          PIC X(40) VALUE "SALESFILE.DAT".
006400     05  WID-ARQ-MERCADO         PIC X(40) VALUE "MARKETFILE.DAT".
006500     05  WID-ARQ-RESULTADOS      PIC X(40) VALUE "RESULTFILE.DAT".
006600     05  WID-ARQ-RELATORIO       PIC X(40) VALUE "REPORTFILE.PRT".
006700     05  FILLER                  PIC X(08) VALUE SPACES.
006800
006900*----------------------------------------------------------------*
007000* Tabela de sub-rotinas de calculo (unidades U1/U2/U3/U5/U6)
007100*----------------------------------------------------------------*
007200 01  W-SUB-ROTINAS.
007300* Calculadora de lucro do flip (U1)
007400     05  W-PROG-CALCULADORA      PIC X(08) VALUE "PFA010P".
007500* Motor de pontuacao de viabilidade (U2)
007600     05  W-PROG-PONTUACAO        PIC X(08) VALUE "PFA020P".
007700* Comparador de vendas similares (U3)
007800     05  W-PROG-COMPARAVEIS      PIC X(08) VALUE "PFA030P".
007900* Estimador de avaliacao (U5)
008000     05  W-PROG-ESTIMADOR        PIC X(08) VALUE "PFA040P".
008100* Extrator de preco / area (U6)
008200     05  W-PROG-EXTRATOR         PIC X(08) VALUE "PFA050P".
008300     05  FILLER                  PIC X(04) VALUE SPACES.
008400
008500*----------------------------------------------------------------*
008600* Constantes de negocio (regras fiscais e de custos NZ) - podem
008700* ser sobrescritas por um cartao de parametros em uma evolucao
008800* futura; por ora carregam os defaults do SPEC.
008900*----------------------------------------------------------------*
009000 01  W-CONSTANTES-NEGOCIO.
009100     05  W-TAXA-GST              PIC 9V9(4)  VALUE 0.1500.
009200     05  W-TAXA-IMPOSTO          PIC 9V9(4)  VALUE 0.3300.
009300     05  W-TAXA-COMISSAO         PIC 9V9(4)  VALUE 0.0180.
009400     05  W-SEGURO-DEFAULT        PIC 9(9)V99 VALUE 1800.00.
009500     05  W-REFORMA-DEFAULT       PIC 9(9)V99 VALUE 100000.00.
009600     05  W-LEGAL-DEFAULT         PIC 9(9)V99 VALUE 2500.00.
009700     05  W-TAXAS-MUNIC-DEFAULT   PIC 9(9)V99 VALUE 2000.00.
009800     05  W-TAXA-JUROS-DEFAULT    PIC 9V9(4)  VALUE 0.0750.
009900     05  W-MESES-REFORMA-DEFAULT PIC 9(02)   VALUE 6.
010000     05  W-LUCRO-MINIMO          PIC 9(9)V99 VALUE 25000.00.
010100     05  W-LUCRO-ALVO-MIN        PIC 9(9)V99 VALUE 25000.00.
010200     05  W-LUCRO-ALVO-MAX        PIC 9(9)V99 VALUE 30000.00.
010300     05  FILLER                  PIC X(02) VALUE SPACES.
010400
010500*----------------------------------------------------------------*
010600* Contadores de controle do batch (totais do rodape do relatorio)
010700*----------------------------------------------------------------*
010800 01  W-CONTADORES-CTRL.
010900     05  W-QTD-LIDOS             PIC 9(07)   COMP VALUE ZERO.
011000     05  W-QTD-ANALISADOS        PIC 9(07)   COMP VALUE ZERO.
011100     05  W-QTD-REJEITADOS        PIC 9(07)   COMP VALUE ZERO.
011200     05  W-QTD-VIAVEIS           PIC 9(07)   COMP VALUE ZERO.
011300     05  W-QTD-NAO-VIAVEIS       PIC 9(07)   COMP VALUE ZERO.
011400     05  W-SOMA-LUCRO-POS-IMP    PIC S9(11)V99 VALUE ZERO.
011500     05  W-MEDIA-SCORE           PIC 9(02)V9  VALUE ZERO.
011600     05  FILLER                  PIC X(04) VALUE SPACES.
011700
011800*----------------------------------------------------------------*
011900* Campos de trabalho da rotina comum 9100-ARREDONDAR-COMERCIAL
012000*----------------------------------------------------------------*
012100 01  W-CAMPOS-ARREDONDAMENTO.
012200     05  W-ARR-ENTRADA           PIC S9(9)V9(4) VALUE ZERO.
012300     05  W-ARR-SAIDA             PIC S9(9)V99   VALUE ZERO.
012400     05  W-ARR-SINAL             PIC 9(01) COMP VALUE ZERO.
012500     05  FILLER                  PIC X(02) VALUE SPACES.
012600
012700*----------------------------------------------------------------*
012800* Campos de trabalho da rotina comum 9900-ERRO-ARQUIVO
012900*----------------------------------------------------------------*
013000 01  W-CAMPOS-ERRO-ARQUIVO.
013100     05  W-ARQ-NOME-ERRO         PIC X(20) VALUE SPACES.
013200     05  W-ARQ-STATUS-ERRO       PIC X(02) VALUE SPACES.
013300     05  FILLER                  PIC X(04) VALUE SPACES.
