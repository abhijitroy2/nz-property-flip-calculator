000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 PFA020P.
000500 AUTHOR.                     L R SANTOS.
000600 INSTALLATION.               CENTRAL DATA PROCESSING - PROP SYS.
000700 DATE-WRITTEN.               21/03/1987.
000800 DATE-COMPILED.
000900 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001000*================================================================*
001100*    MODULO......: Analise de Flip de Imoveis (NZ)               *
001200*    PROGRAMA....: PFA020P                                       *
001300*    OBJETIVO ...: Motor de pontuacao de viabilidade (unidade    *
001400*                  U2) - combina o componente de margem e o      *
001500*                  componente de dias no mercado (DOM) num       *
001600*                  escore de 0 a 10 usado no relatorio final.    *
001700*----------------------------------------------------------------*
001800* HISTORICO DE ALTERACOES                                        *
001900*----------------------------------------------------------------*
002000* 21/03/1987 LRS  CH-0002  Programa inicial - componente de      *
002100*                          margem sobre valor de mercado         *
002200* 02/09/1988 LRS  CH-0015  Inclusao do componente de dias no     *
002300*                          mercado (DOM) da area de venda        *
002400* 19/07/1992 MFT  CH-0032  Escore total passou a ser limitado    *
002500*                          na faixa 0.0 - 10.0                   *
002600* 30/11/1998 JPC  CH-0059  Revisao de virada de seculo (Y2K) -   *
002700*                          nenhum campo de data de negocio       *
002800*                          afetado; apenas confirmado neste CH   *
002900* 06/06/2001 JPC  CH-0067  Arredondamento do escore revisado -   *
003000*                          soma de 0.05 antes do truncamento na  *
003100*                          MOVE, pois o escore nunca e negativo  *
003200* 03/02/2011 MFS  CH-0084  Componente de margem corrigido -      *
003300*                          dividia pelo ARV; passou a dividir    *
003400*                          pelo custo total P + RC, e so pontua  *
003500*                          quando P, RC e ARV estao todos        *
003600*                          informados                            *
003700*----------------------------------------------------------------*
003800*================================================================*
003900 ENVIRONMENT                 DIVISION.
004000*================================================================*
004100
004200*----------------------------------------------------------------*
004300 CONFIGURATION                   SECTION.
004400*----------------------------------------------------------------*
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS NUMERIC-TEXT   IS "0" THRU "9"
004800     UPSI-0 ON  STATUS    IS PFA-CHAVE-LIGADA
004900     UPSI-0 OFF STATUS    IS PFA-CHAVE-DESLIGADA.
005000
005100*================================================================*
005200 DATA                        DIVISION.
005300*================================================================*
005400
005500*----------------------------------------------------------------*
005600 WORKING-STORAGE             SECTION.
005700*----------------------------------------------------------------*
005800 COPY ".\copybooks\PFA000W".
005900
006000*----------------------------------------------------------------*
006100* Data de processamento (carimbo usado apenas para diagnostico)
006200*----------------------------------------------------------------*
006300 01  W-DATA-PROCESSAMENTO        PIC 9(06) VALUE ZEROS.
006400 01  FILLER REDEFINES W-DATA-PROCESSAMENTO.
006500     05  W-DATA-AA               PIC 9(02).
006600     05  W-DATA-MM               PIC 9(02).
006700     05  W-DATA-DD               PIC 9(02).
006800
006900*----------------------------------------------------------------*
007000* Valores intermediarios do escore
007100*----------------------------------------------------------------*
007200 01  W-SCORE-VALORES.
007300     05  W-ARV-AJUSTADO          PIC S9(9)V99    VALUE ZERO.
007400     05  W-CUSTO-TOTAL           PIC S9(9)V99    VALUE ZERO.
007500     05  W-MARGEM-REAL           PIC S9(9)V99    VALUE ZERO.
007600     05  W-RAZAO-MARGEM          PIC S9V9(6)     VALUE ZERO.
007700     05  W-COMP-MARGEM           PIC S9(2)V9(4)  VALUE ZERO.
007800     05  W-COMP-DOM              PIC S9(2)V9(4)  VALUE ZERO.
007900     05  W-DOM-RAMPA             PIC S9(3)V9(4)  VALUE ZERO.
008000     05  W-SCORE-BRUTO           PIC S9(2)V9(4)  VALUE ZERO.
008100 01  FILLER REDEFINES W-SCORE-VALORES.
008200     05  W-SCORE-VALORES-DUMP    PIC X(40).
008300
008400*----------------------------------------------------------------*
008500* Limites da rampa linear de DOM (dias no mercado), em dias -
008600* abaixo do limite inicial vale o maximo de pontos, acima do
008700* limite final vale zero; usados em 1200-COMPONENTE-DOM.
008800*----------------------------------------------------------------*
008900 01  W-FAIXA-DOM.
009000     05  W-DOM-LIMITE-INICIAL    PIC 9(04) COMP VALUE 15.
009100     05  W-DOM-LIMITE-FINAL      PIC 9(04) COMP VALUE 90.
009200 01  FILLER REDEFINES W-FAIXA-DOM.
009300     05  W-FAIXA-DOM-DUMP        PIC X(04).
009400
009500*----------------------------------------------------------------*
009600 LINKAGE                     SECTION.
009700*----------------------------------------------------------------*
009800 01  LK-PARAMETROS-SCORE.
009900     05  LK-ENTRADA.
010000         10  LK-PP               PIC S9(9)V99.
010100         10  LK-RB               PIC S9(9)V99.
010200         10  LK-ARV              PIC S9(9)V99.
010300         10  LK-DOM-MEDIO        PIC 9(03).
010400     05  FILLER REDEFINES LK-ENTRADA.
010500         10  LK-ENTRADA-DUMP     PIC X(25).
010600     05  LK-SAIDA.
010700         10  LK-SCORE            PIC 9(02)V9.
010800
010900*================================================================*
011000 PROCEDURE                   DIVISION USING LK-PARAMETROS-SCORE.
011100*================================================================*
011200
011300*----------------------------------------------------------------*
011400 0000-INICIO                 SECTION.
011500*----------------------------------------------------------------*
011600
011700     INITIALIZE LK-SAIDA
011800
011900     PERFORM 1000-PONTUAR
012000
012100     GOBACK.
012200
012300*----------------------------------------------------------------*
012400 0000-99-FIM.                EXIT.
012500*----------------------------------------------------------------*
012600
012700*----------------------------------------------------------------*
012800 1000-PONTUAR                SECTION.
012900*----------------------------------------------------------------*
013000*    Soma os dois componentes do escore, limita o total na       *
013100*    faixa 0.0 - 10.0 e arredonda para 1 casa decimal via a      *
013200*    rotina comum 9100-ARREDONDAR-COMERCIAL.                     *
013300*----------------------------------------------------------------*
013400
013500     PERFORM 1100-COMPONENTE-MARGEM
013600     PERFORM 1200-COMPONENTE-DOM
013700
013800     COMPUTE W-SCORE-BRUTO = W-COMP-MARGEM + W-COMP-DOM
013900
014000     IF  W-SCORE-BRUTO           LESS THAN ZERO
014100         MOVE ZERO                TO W-SCORE-BRUTO
014200     END-IF
014300     IF  W-SCORE-BRUTO           GREATER THAN 10.0
014400         MOVE 10.0                TO W-SCORE-BRUTO
014500     END-IF
014600
014700     PERFORM 1900-ARREDONDAR-SCORE.
014800
014900*----------------------------------------------------------------*
015000 1000-99-FIM.                EXIT.
015100*----------------------------------------------------------------*
015200
015300*----------------------------------------------------------------*
015400 1100-COMPONENTE-MARGEM      SECTION.
015500*----------------------------------------------------------------*
015600*    Componente de margem (0.0 a 6.0 pontos) - compara o lucro   *
015700*    (94% do ARV menos o custo total P + RC) com o proprio custo *
015800*    total P + RC, NAO com o ARV.                                *
015900* 03/02/2011 MFS CH-0084 - denominador trocado de LK-ARV para    *
016000*                   P + RC (W-CUSTO-TOTAL); guarda passou a      *
016100*                   exigir P, RC e ARV todos informados          *
016200*----------------------------------------------------------------*
016300
016400     IF  LK-PP                   EQUAL ZERO
016500     OR  LK-RB                   EQUAL ZERO
016600     OR  LK-ARV                  EQUAL ZERO
016700         MOVE ZERO                TO W-COMP-MARGEM
016800     ELSE
016900         COMPUTE W-ARV-AJUSTADO = LK-ARV * 0.94
017000         COMPUTE W-CUSTO-TOTAL  = LK-PP + LK-RB
017100         COMPUTE W-MARGEM-REAL  = W-ARV-AJUSTADO
017200                                - W-CUSTO-TOTAL
017300         COMPUTE W-RAZAO-MARGEM = W-MARGEM-REAL / W-CUSTO-TOTAL
017400
017500         IF  W-RAZAO-MARGEM       LESS THAN ZERO
017600             MOVE ZERO            TO W-COMP-MARGEM
017700         ELSE
017800             COMPUTE W-COMP-MARGEM = W-RAZAO-MARGEM * 30
017900             IF  W-COMP-MARGEM    GREATER THAN 6.0
018000                 MOVE 6.0         TO W-COMP-MARGEM
018100             END-IF
018200         END-IF
018300     END-IF.
018400
018500*----------------------------------------------------------------*
018600 1100-99-FIM.                EXIT.
018700*----------------------------------------------------------------*
018800
018900*----------------------------------------------------------------*
019000 1200-COMPONENTE-DOM         SECTION.
019100*----------------------------------------------------------------*
019200*    Componente de dias no mercado (0.0 a 1.5 pontos) - rampa    *
019300*    linear entre 15 e 90 dias; fora da faixa vale o extremo.    *
019400*----------------------------------------------------------------*
019500
019600     IF  LK-DOM-MEDIO            EQUAL ZERO
019700         MOVE ZERO                TO W-COMP-DOM
019800     ELSE
019900         IF  LK-DOM-MEDIO         NOT GREATER THAN
020000                                  W-DOM-LIMITE-INICIAL
020100             MOVE 1.5             TO W-COMP-DOM
020200         ELSE
020300             IF  LK-DOM-MEDIO     NOT LESS THAN
020400                                  W-DOM-LIMITE-FINAL
020500                 MOVE ZERO        TO W-COMP-DOM
020600             ELSE
020700                 COMPUTE W-DOM-RAMPA = (W-DOM-LIMITE-FINAL
020800                       - LK-DOM-MEDIO) /
020900                       (W-DOM-LIMITE-FINAL - W-DOM-LIMITE-INICIAL)
021000                 COMPUTE W-COMP-DOM = W-DOM-RAMPA * 1.5
021100             END-IF
021200         END-IF
021300     END-IF.
021400
021500*----------------------------------------------------------------*
021600 1200-99-FIM.                EXIT.
021700*----------------------------------------------------------------*
021800
021900*----------------------------------------------------------------*
022000 1900-ARREDONDAR-SCORE       SECTION.
022100*----------------------------------------------------------------*
022200*    Converte o escore bruto (4 casas decimais, sempre na faixa  *
022300*    0-10 neste ponto) para a saida de 1 casa decimal, metade    *
022400*    para cima - o escore nunca e negativo, entao o truque de    *
022500*    somar 0.05 e truncar no MOVE basta, sem usar a rotina 9100  *
022600*    (que arredonda para 2 casas, nao para 1).                   *
022700*----------------------------------------------------------------*
022800
022900     ADD  0.05                   TO W-SCORE-BRUTO
023000     MOVE W-SCORE-BRUTO          TO LK-SCORE
023100     IF  LK-SCORE                GREATER THAN 10.0
023200         MOVE 10.0                TO LK-SCORE
023300     END-IF.
023400
023500*----------------------------------------------------------------*
023600 1900-99-FIM.                EXIT.
023700*----------------------------------------------------------------*
023800
023900* Rotinas comuns (arredondamento comercial / erro de arquivo)
024000 COPY ".\copybooks\PFA000R".
024100
