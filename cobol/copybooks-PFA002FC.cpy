000100*================================================================*
000200*    MODULO......: Analise de Flip de Imoveis (NZ)
000300*    AUTHOR......: L R Santos
000400*    DATA........: 14/03/1987
000500*    OBJETIVO ...: FC arquivo de avaliacoes oficiais (RV/CV)
000600*================================================================*
000700 SELECT ARQ-AVALIACOES       ASSIGN TO "VALFILE"
000800     ORGANIZATION            IS INDEXED
000900     ACCESS MODE             IS DYNAMIC
001000     RECORD KEY              IS AVL-PROP-ID
001100     FILE STATUS             IS WS-STATUS-AVL.
