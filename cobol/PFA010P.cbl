000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 PFA010P.
000500 AUTHOR.                     L R SANTOS.
000600 INSTALLATION.               CENTRAL DATA PROCESSING - PROP SYS.
000700 DATE-WRITTEN.               14/03/1987.
000800 DATE-COMPILED.
000900 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001000*================================================================*
001100*    MODULO......: Analise de Flip de Imoveis (NZ)               *
001200*    PROGRAMA....: PFA010P                                       *
001300*    OBJETIVO ...: Calculadora de lucro do flip (unidade U1) -   *
001400*                  comissao, juros, GST, lucros e a busca do     *
001500*                  preco de compra recomendado quando o negocio  *
001600*                  nao atinge o lucro minimo exigido.            *
001700*----------------------------------------------------------------*
001800* HISTORICO DE ALTERACOES                                        *
001900*----------------------------------------------------------------*
002000* 14/03/1987 LRS  CH-0001  Programa inicial - calculo de lucro   *
002100*                          bruto e liquido do flip               *
002200* 02/09/1988 LRS  CH-0014  Inclusao do calculo de GST recuperavel*
002300*                          e GST a pagar na revenda              *
002400* 11/01/1990 MFT  CH-0022  Juros de financiamento passaram a     *
002500*                          considerar o orcamento de reforma     *
002600* 19/07/1992 MFT  CH-0031  Busca iterativa do preco de compra    *
002700*                          recomendado quando o lucro nao bate   *
002800* 25/02/1994 LRS  CH-0040  Arredondamento comercial centralizado *
002900*                          na rotina comum 9100 (copybook 000R)  *
003000* 30/11/1998 JPC  CH-0058  Revisao de virada de seculo (Y2K) -   *
003100*                          nenhum campo de data de negocio       *
003200*                          afetado; apenas confirmado neste CH   *
003300* 06/06/2001 JPC  CH-0066  Defaults de seguro/legal/taxas        *
003400*                          passaram a vir da tabela de           *
003500*                          constantes comuns (copybook 000W)     *
003600* 14/08/2006 RNH  CH-0079  Limite de 100 iteracoes explicitado   *
003700*                          apos incidente de loop longo em lote  *
003800*----------------------------------------------------------------*
003900*================================================================*
004000 ENVIRONMENT                 DIVISION.
004100*================================================================*
004200
004300*----------------------------------------------------------------*
004400 CONFIGURATION                   SECTION.
004500*----------------------------------------------------------------*
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS NUMERIC-TEXT   IS "0" THRU "9"
004900     UPSI-0 ON  STATUS    IS PFA-CHAVE-LIGADA
005000     UPSI-0 OFF STATUS    IS PFA-CHAVE-DESLIGADA.
005100
005200*================================================================*
005300 DATA                        DIVISION.
005400*================================================================*
005500
005600*----------------------------------------------------------------*
005700 WORKING-STORAGE             SECTION.
005800*----------------------------------------------------------------*
005900* Campos comuns (constantes de negocio, rotinas de arredondamento)
006000 COPY ".\copybooks\PFA000W".
006100
006200*----------------------------------------------------------------*
006300* Data de processamento (carimbo usado apenas para diagnostico)
006400*----------------------------------------------------------------*
006500 01  W-DATA-PROCESSAMENTO        PIC 9(06) VALUE ZEROS.
006600 01  FILLER REDEFINES W-DATA-PROCESSAMENTO.
006700     05  W-DATA-AA               PIC 9(02).
006800     05  W-DATA-MM               PIC 9(02).
006900     05  W-DATA-DD               PIC 9(02).
007000
007100*----------------------------------------------------------------*
007200* Valores intermediarios do calculo (comissao, juros, fracao GST)
007300*----------------------------------------------------------------*
007400 01  W-CALC-VALORES.
007500     05  W-PP-ATUAL              PIC S9(9)V99    VALUE ZERO.
007600     05  W-BASE-CUSTO            PIC S9(9)V9(4)  VALUE ZERO.
007700     05  W-FATOR-GST             PIC 9V9(6)      VALUE ZERO.
007800     05  W-JUROS-MENSAL          PIC 9V9(6)      VALUE ZERO.
007900     05  W-DIFERENCA-ALVO        PIC S9(9)V99    VALUE ZERO.
008000     05  W-LUCRO-ALVO            PIC S9(9)V99    VALUE ZERO.
008100     05  FILLER                  PIC X(01) VALUE SPACE.
008200 01  FILLER REDEFINES W-CALC-VALORES.
008300     05  W-CALC-VALORES-DUMP     PIC X(61).
008400
008500*----------------------------------------------------------------*
008600* Contadores de iteracao da busca do preco recomendado
008700*----------------------------------------------------------------*
008800 01  W-ITER-CONTROLE.
008900     05  W-ITER-CONTADOR         PIC 9(03) COMP VALUE ZERO.
009000     05  W-ITER-MAXIMO           PIC 9(03) COMP VALUE 100.
009100     05  W-ITER-ENCONTROU        PIC X(01)      VALUE "N".
009200     05  FILLER                  PIC X(02) VALUE SPACES.
009300
009400*----------------------------------------------------------------*
009500 LINKAGE                     SECTION.
009600*----------------------------------------------------------------*
009700 01  LK-PARAMETROS-CALCULO.
009800     05  LK-ENTRADA.
009900         10  LK-PP               PIC S9(9)V99.
010000         10  LK-TV               PIC S9(9)V99.
010100         10  LK-RV               PIC S9(9)V99.
010200         10  LK-CV                PIC S9(9)V99.
010300         10  LK-INS              PIC S9(9)V99.
010400         10  LK-RB               PIC S9(9)V99.
010500         10  LK-LE               PIC S9(9)V99.
010600         10  LK-CR               PIC S9(9)V99.
010700         10  LK-TAXA-JUROS-ANUAL PIC 9V9(4).
010800         10  LK-MESES-REFORMA    PIC 9(02).
010900     05  FILLER REDEFINES LK-ENTRADA.
011000         10  LK-ENTRADA-DUMP     PIC X(95).
011100     05  LK-SAIDA.
011200         10  LK-COM              PIC S9(9)V99.
011300         10  LK-INT-COST         PIC S9(9)V99.
011400         10  LK-GST-CLAIMABLE    PIC S9(9)V99.
011500         10  LK-GST-PAYABLE      PIC S9(9)V99.
011600         10  LK-NET-GST          PIC S9(9)V99.
011700         10  LK-GROSS-PROFIT     PIC S9(9)V99.
011800         10  LK-PRE-TAX-PROFIT   PIC S9(9)V99.
011900         10  LK-POST-TAX-PROFIT  PIC S9(9)V99.
012000         10  LK-VIABLE-FLAG      PIC X(01).
012100         10  LK-RECOMMENDED-PP   PIC S9(9)V99.
012200
012300*================================================================*
012400 PROCEDURE                   DIVISION USING LK-PARAMETROS-CALCULO.
012500*================================================================*
012600
012700*----------------------------------------------------------------*
012800*    ROTINA PRINCIPAL - orquestra o calculo e, quando o negocio  *
012900*    nao bate o lucro minimo, a busca do preco recomendado.      *
013000*----------------------------------------------------------------*
013100 0000-INICIO                 SECTION.
013200*----------------------------------------------------------------*
013300
013400     INITIALIZE LK-SAIDA
013500
013600     PERFORM 6100-VALIDAR-ENTRADA
013700
013800     MOVE LK-PP                  TO W-PP-ATUAL
013900     PERFORM 1000-CALCULAR
014000
014100     IF  LK-POST-TAX-PROFIT      LESS THAN W-LUCRO-MINIMO
014200         MOVE "N"                TO LK-VIABLE-FLAG
014300         PERFORM 2000-RECOMENDAR-PC
014400* Restaura os resultados para o preco de compra original -
014500* a busca acima usa LK-SAIDA apenas como area de trabalho.
014600         MOVE LK-PP               TO W-PP-ATUAL
014700         PERFORM 1000-CALCULAR
014800     ELSE
014900         MOVE "Y"                TO LK-VIABLE-FLAG
015000         MOVE ZERO                TO LK-RECOMMENDED-PP
015100     END-IF
015200
015300     GOBACK.
015400
015500*----------------------------------------------------------------*
015600 0000-99-FIM.                EXIT.
015700*----------------------------------------------------------------*
015800
015900*----------------------------------------------------------------*
016000 1000-CALCULAR               SECTION.
016100*----------------------------------------------------------------*
016200*    Passos 1-8 da regra de negocio U1: comissao, juros, GST e
016300*    os tres niveis de lucro, usando W-PP-ATUAL como preco de
016400*    compra corrente (o original na 1a chamada, um palpite da
016500*    busca iterativa nas chamadas seguintes).
016600*----------------------------------------------------------------*
016700
016800     COMPUTE W-ARR-ENTRADA = LK-TV * W-TAXA-COMISSAO
016900     PERFORM 9100-ARREDONDAR-COMERCIAL
017000     MOVE W-ARR-SAIDA            TO LK-COM
017100
017200     COMPUTE W-JUROS-MENSAL = LK-TAXA-JUROS-ANUAL / 12
017300     COMPUTE W-ARR-ENTRADA = (W-PP-ATUAL + LK-RB)
017400                            * W-JUROS-MENSAL * LK-MESES-REFORMA
017500     PERFORM 9100-ARREDONDAR-COMERCIAL
017600     MOVE W-ARR-SAIDA            TO LK-INT-COST
017700
017800     COMPUTE W-FATOR-GST = W-TAXA-GST / (1 + W-TAXA-GST)
017900     COMPUTE W-ARR-ENTRADA = (W-PP-ATUAL + LK-RB + LK-LE)
018000                            * W-FATOR-GST
018100     PERFORM 9100-ARREDONDAR-COMERCIAL
018200     MOVE W-ARR-SAIDA            TO LK-GST-CLAIMABLE
018300
018400     COMPUTE W-ARR-ENTRADA = LK-TV * W-FATOR-GST
018500     PERFORM 9100-ARREDONDAR-COMERCIAL
018600     MOVE W-ARR-SAIDA            TO LK-GST-PAYABLE
018700
018800     COMPUTE LK-NET-GST = LK-GST-PAYABLE - LK-GST-CLAIMABLE
018900
019000     COMPUTE LK-GROSS-PROFIT = LK-TV - W-PP-ATUAL - LK-RB - LK-LE
019100                              - LK-CR - LK-INS - LK-COM
019200                              - LK-INT-COST
019300
019400     COMPUTE LK-PRE-TAX-PROFIT = LK-GROSS-PROFIT - LK-NET-GST
019500
019600     COMPUTE W-ARR-ENTRADA = LK-PRE-TAX-PROFIT
019700                            * (1 - W-TAXA-IMPOSTO)
019800     PERFORM 9100-ARREDONDAR-COMERCIAL
019900     MOVE W-ARR-SAIDA            TO LK-POST-TAX-PROFIT.
020000
020100*----------------------------------------------------------------*
020200 1000-99-FIM.                EXIT.
020300*----------------------------------------------------------------*
020400
020500*----------------------------------------------------------------*
020600 2000-RECOMENDAR-PC          SECTION.
020700*----------------------------------------------------------------*
020800*    Passo 9 da regra U1 - busca amortecida do preco de compra   *
020900*    que produz um lucro pos-imposto alvo de NZD 27.500,00.      *
021000*----------------------------------------------------------------*
021100
021200     COMPUTE W-PP-ATUAL = 0.5 * LK-TV
021300     COMPUTE W-LUCRO-ALVO = (W-LUCRO-ALVO-MIN + W-LUCRO-ALVO-MAX)
021400                           / 2
021500     MOVE ZERO                   TO W-ITER-CONTADOR
021600     MOVE "N"                    TO W-ITER-ENCONTROU
021700
021800     PERFORM 2100-ITERAR-PASSO
021900             UNTIL W-ITER-ENCONTROU EQUAL "S"
022000                OR W-ITER-CONTADOR  >= W-ITER-MAXIMO.
022100
022200*----------------------------------------------------------------*
022300 2000-99-FIM.                EXIT.
022400*----------------------------------------------------------------*
022500
022600*----------------------------------------------------------------*
022700 2100-ITERAR-PASSO           SECTION.
022800*----------------------------------------------------------------*
022900*    Uma passada da iteracao amortecida: recalcula o lucro com
023000*    W-PP-ATUAL e ajusta o palpite 0.8 na direcao do alvo.
023100*----------------------------------------------------------------*
023200
023300     ADD  1                      TO W-ITER-CONTADOR
023400     PERFORM 1000-CALCULAR
023500
023600     COMPUTE W-DIFERENCA-ALVO = LK-POST-TAX-PROFIT - W-LUCRO-ALVO
023700     IF  W-DIFERENCA-ALVO        LESS THAN ZERO
023800         COMPUTE W-DIFERENCA-ALVO = ZERO - W-DIFERENCA-ALVO
023900     END-IF
024000
024100     IF  W-DIFERENCA-ALVO        LESS THAN 100.00
024200         MOVE "S"                TO W-ITER-ENCONTROU
024300     ELSE
024400         COMPUTE W-PP-ATUAL = W-PP-ATUAL +
024500                 (0.8 * (LK-POST-TAX-PROFIT - W-LUCRO-ALVO))
024600         IF  W-PP-ATUAL           LESS THAN ZERO
024700             COMPUTE W-PP-ATUAL = 0.1 * LK-TV
024800         END-IF
024900         IF  W-PP-ATUAL           GREATER THAN LK-TV
025000             COMPUTE W-PP-ATUAL = 0.9 * LK-TV
025100         END-IF
025200     END-IF
025300
025400     MOVE W-PP-ATUAL              TO LK-RECOMMENDED-PP.
025500
025600*----------------------------------------------------------------*
025700 2100-99-FIM.                EXIT.
025800*----------------------------------------------------------------*
025900
026000*----------------------------------------------------------------*
026100 6100-VALIDAR-ENTRADA         SECTION.
026200*----------------------------------------------------------------*
026300*    Aplica os defaults de configuracao para os custos           *
026400*    opcionais que vierem zerados (= desconhecidos) do chamador. *
026500*----------------------------------------------------------------*
026600
026700     IF  LK-INS                  EQUAL ZERO
026800         MOVE W-SEGURO-DEFAULT   TO LK-INS
026900     END-IF
027000     IF  LK-RB                   EQUAL ZERO
027100         MOVE W-REFORMA-DEFAULT  TO LK-RB
027200     END-IF
027300     IF  LK-LE                   EQUAL ZERO
027400         MOVE W-LEGAL-DEFAULT    TO LK-LE
027500     END-IF
027600     IF  LK-CR                   EQUAL ZERO
027700         MOVE W-TAXAS-MUNIC-DEFAULT
027800                                 TO LK-CR
027900     END-IF
028000     IF  LK-TAXA-JUROS-ANUAL     EQUAL ZERO
028100         MOVE W-TAXA-JUROS-DEFAULT
028200                                 TO LK-TAXA-JUROS-ANUAL
028300     END-IF
028400     IF  LK-MESES-REFORMA        EQUAL ZERO
028500         MOVE W-MESES-REFORMA-DEFAULT
028600                                 TO LK-MESES-REFORMA
028700     END-IF.
028800
028900*----------------------------------------------------------------*
029000 6100-99-FIM.                EXIT.
029100*----------------------------------------------------------------*
029200
029300* Rotinas comuns (arredondamento comercial / erro de arquivo)
029400 COPY ".\copybooks\PFA000R".
