000100*================================================================*
000200*    MODULO......: Analise de Flip de Imoveis (NZ)
000300*    AUTHOR......: L R Santos
000400*    DATA........: 14/03/1987
000500*    OBJETIVO ...: FD arquivo de dados de mercado (reforma/DOM)
000600*================================================================*
000700 FD  ARQ-MERCADO
000800     RECORD CONTAINS 19 CHARACTERS
000900     LABEL RECORD IS STANDARD.
001000 01  REG-ARQ-MERCADO.
001100     05  MKT-PROP-ID             PIC 9(05).
001200     05  MKT-CUSTO-REFORMA-EST   PIC 9(09)V99.
001300     05  MKT-DOM-MEDIO           PIC 9(03).
001400
