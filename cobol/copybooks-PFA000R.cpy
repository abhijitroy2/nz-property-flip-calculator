000100*================================================================*
000200*    MODULO......: Analise de Flip de Imoveis (NZ)
000300*    AUTHOR......: L R Santos
000400*    DATA........: 14/03/1987
000500*    OBJETIVO ...: Rotinas comuns copiadas por todos os programas
000600*                  PFA (arredondamento comercial, erro de I-O)
000700*----------------------------------------------------------------*
000800* 14/03/1987 LRS  CH-0087  Rotinas iniciais do modulo PFA
000900* 09/11/1998 JPC  CH-0088  Revisao de virada de seculo (Y2K) -
001000*                          nenhum campo de data impactado neste CH
001100* 22/06/2004 JPC  CH-0033  Arredondamento comercial passou a
001200*                          tratar o sinal negativo explicitamente
001300* 03/02/2011 MFS  CH-0083  Corrigida ordem do incremento 0.005 na
001400*                          9100; somava no campo ja truncado (2
001500*                          casas) em vez do campo de entrada (4
001600*                          casas) antes do MOVE - truncava ao
001700*                          inves de arredondar
001800*----------------------------------------------------------------*
001900
002000*----------------------------------------------------------------*
002100 9100-ARREDONDAR-COMERCIAL        SECTION.
002200*----------------------------------------------------------------*
002300*    Arredonda W-ARR-ENTRADA (S9(9)V9(4)) para 2 casas decimais,
002400*    metade para cima em modulo ("commercial rounding"), gravando
002500*    o resultado em W-ARR-SAIDA (S9(9)V99).
002600*----------------------------------------------------------------*
002700
002800     MOVE ZERO                   TO W-ARR-SINAL
002900     IF  W-ARR-ENTRADA           LESS THAN ZERO
003000         MOVE 1                  TO W-ARR-SINAL
003100         MULTIPLY W-ARR-ENTRADA  BY -1 GIVING W-ARR-ENTRADA
003200     END-IF
003300
003400     ADD  0.005                  TO W-ARR-ENTRADA
003500     MOVE W-ARR-ENTRADA          TO W-ARR-SAIDA
003600
003700     IF  W-ARR-SINAL             EQUAL 1
003800         MULTIPLY W-ARR-SAIDA    BY -1 GIVING W-ARR-SAIDA
003900     END-IF.
004000
004100*----------------------------------------------------------------*
004200 9100-99-FIM.                    EXIT.
004300*----------------------------------------------------------------*
004400
004500*----------------------------------------------------------------*
004600 9900-ERRO-ARQUIVO                SECTION.
004700*----------------------------------------------------------------*
004800*    Rotina de erro fatal de I-O; exibe o codigo FILE STATUS e
004900*    encerra o job.  Chamada pelas rotinas 7xxx de cada programa
005000*    quando uma abertura/leitura/gravacao falha de modo nao
005100*    previsto (status diferente dos 88-levels esperados).
005200*----------------------------------------------------------------*
005300
005400     DISPLAY "PFA000R - ERRO DE ARQUIVO " W-ARQ-NOME-ERRO
005500     DISPLAY "PFA000R - FILE STATUS ....." W-ARQ-STATUS-ERRO
005600     DISPLAY "PFA000R - JOB ENCERRADO POR ERRO FATAL"
005700     MOVE 16                     TO RETURN-CODE
005800     STOP RUN.
005900
006000*----------------------------------------------------------------*
006100 9900-99-FIM.                    EXIT.
006200*----------------------------------------------------------------*
006300
