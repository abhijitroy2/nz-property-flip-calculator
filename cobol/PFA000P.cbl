000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 PFA000P.
000500 AUTHOR.                     L R SANTOS.
000600 INSTALLATION.               CENTRAL DATA PROCESSING - PROP SYS.
000700 DATE-WRITTEN.               14/03/1987.
000800 DATE-COMPILED.
000900 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001000*================================================================*
001100*    MODULO......: Analise de Flip de Imoveis (NZ)               *
001200*    PROGRAMA....: PFA000P                                       *
001300*    OBJETIVO ...: Driver principal do batch (unidade U4) -      *
001400*                  carrega a tabela de vendas, le o arquivo de   *
001500*                  propriedades candidatas, deriva PP e TV,      *
001600*                  aciona as unidades U1/U2/U3/U5/U6 por imovel  *
001700*                  e grava o arquivo de resultados e o relatorio *
001800*                  impresso com os totais de controle.           *
001900*----------------------------------------------------------------*
002000* HISTORICO DE ALTERACOES                                        *
002100*----------------------------------------------------------------*
002200* 14/03/1987 LRS  CH-0004  Programa inicial - laco de leitura    *
002300*                          do arquivo de propriedades e grava    *
002400*                          cao do arquivo de resultados          *
002500* 02/06/1987 LRS  CH-0006  Inclusao da chamada ao PFA030P para   *
002600*                          carga da tabela de vendas antes do    *
002700*                          laco principal                        *
002800* 11/01/1988 LRS  CH-0009  Relatorio impresso - linha de imovel  *
002900*                          rejeitado com o motivo da rejeicao    *
003000* 25/08/1988 MFT  CH-0013  Chamada ao PFA040P quando a           *
003100*                          avaliacao oficial esta ausente ou     *
003200*                          RV/CV zerados                         *
003300* 14/02/1989 MFT  CH-0019  Arquivo de mercado tratado como       *
003400*                          opcional - status 23/35 nao e erro    *
003500* 30/05/1990 MFT  CH-0023  Inclusao dos totais de controle no    *
003600*                          rodape (analisados/rejeitados/media)  *
003700* 19/07/1992 MFT  CH-0035  Chamada ao PFA050P para extracao do   *
003800*                          preco de tabela antes da derivacao PP *
003900* 22/06/1994 JPC  CH-0043  Arredondamento comercial aplicado ao  *
004000*                          PP e TV antes de acionar o PFA010P    *
004100* 30/11/1998 JPC  CH-0063  Revisao de virada de seculo (Y2K) -   *
004200*                          nenhum campo de data de negocio       *
004300*                          afetado; apenas confirmado neste CH   *
004400* 14/08/2006 RNH  CH-0082  Quebra de pagina do relatorio ao      *
004500*                          atingir 50 linhas de detalhe          *
004600*----------------------------------------------------------------*
004700*================================================================*
004800 ENVIRONMENT                 DIVISION.
004900*================================================================*
005000
005100*----------------------------------------------------------------*
005200 CONFIGURATION                   SECTION.
005300*----------------------------------------------------------------*
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS NUMERIC-TEXT   IS "0" THRU "9"
005700     UPSI-0 ON  STATUS    IS PFA-CHAVE-LIGADA
005800     UPSI-0 OFF STATUS    IS PFA-CHAVE-DESLIGADA.
005900
006000*----------------------------------------------------------------*
006100 INPUT-OUTPUT                    SECTION.
006200*----------------------------------------------------------------*
006300 FILE-CONTROL.
006400     COPY ".\copybooks\PFA001FC".
006500
006600     COPY ".\copybooks\PFA002FC".
006700
006800     COPY ".\copybooks\PFA004FC".
006900
007000     COPY ".\copybooks\PFA005FC".
007100
007200     COPY ".\copybooks\PFA006FC".
007300
007400*================================================================*
007500 DATA                        DIVISION.
007600*================================================================*
007700
007800*----------------------------------------------------------------*
007900 FILE                        SECTION.
008000*----------------------------------------------------------------*
008100 COPY ".\copybooks\PFA001FD".
008200
008300 COPY ".\copybooks\PFA002FD".
008400
008500 COPY ".\copybooks\PFA004FD".
008600
008700 COPY ".\copybooks\PFA005FD".
008800
008900 COPY ".\copybooks\PFA006FD".
009000
009100*----------------------------------------------------------------*
009200 WORKING-STORAGE             SECTION.
009300*----------------------------------------------------------------*
009400 COPY ".\copybooks\PFA000W".
009500
009600*----------------------------------------------------------------*
009700* Data de processamento (usada no cabecalho do relatorio)
009800*----------------------------------------------------------------*
009900 01  W-DATA-PROCESSAMENTO        PIC 9(06) VALUE ZEROS.
010000 01  FILLER REDEFINES W-DATA-PROCESSAMENTO.
010100     05  W-DATA-AA               PIC 9(02).
010200     05  W-DATA-MM               PIC 9(02).
010300     05  W-DATA-DD               PIC 9(02).
010400
010500*----------------------------------------------------------------*
010600* Data do relatorio reordenada DD/MM/AA para o cabecalho impresso
010700*----------------------------------------------------------------*
010800 01  W-DATA-RELATORIO            PIC 9(06) VALUE ZEROS.
010900 01  FILLER REDEFINES W-DATA-RELATORIO.
011000     05  W-DATA-REL-DD           PIC 9(02).
011100     05  W-DATA-REL-MM           PIC 9(02).
011200     05  W-DATA-REL-AA           PIC 9(02).
011300
011400*----------------------------------------------------------------*
011500* Indicadores de abertura dos arquivos (para fechamento seguro)
011600*----------------------------------------------------------------*
011700 01  W-ARQUIVOS-ABERTOS.
011800     05  W-PRF-ABERTO            PIC X(01) VALUE "N".
011900     05  W-AVL-ABERTO            PIC X(01) VALUE "N".
012000     05  W-MKT-ABERTO            PIC X(01) VALUE "N".
012100     05  W-RES-ABERTO            PIC X(01) VALUE "N".
012200     05  W-REL-ABERTO            PIC X(01) VALUE "N".
012300     05  FILLER                  PIC X(03) VALUE SPACES.
012400
012500*----------------------------------------------------------------*
012600* Motivo da rejeicao do imovel corrente (linha de relatorio)
012700*----------------------------------------------------------------*
012800 01  W-MOTIVO-REJEICAO           PIC X(20) VALUE SPACES.
012900
013000*----------------------------------------------------------------*
013100* Valores derivados do imovel corrente (PP/TV/RV/CV e auxiliares)
013200*----------------------------------------------------------------*
013300 01  W-VALORES-IMOVEL.
013400     05  W-PP                    PIC S9(09)V99   VALUE ZERO.
013500     05  W-TV                    PIC S9(09)V99   VALUE ZERO.
013600     05  W-RV                    PIC S9(09)V99   VALUE ZERO.
013700     05  W-CV                    PIC S9(09)V99   VALUE ZERO.
013800     05  W-RB                    PIC S9(09)V99   VALUE ZERO.
013900     05  W-DOM-MEDIO             PIC 9(03)       VALUE ZERO.
014000     05  W-IMOVEL-OK             PIC X(01)       VALUE "S".
014100 01  FILLER REDEFINES W-VALORES-IMOVEL.
014200     05  W-VALORES-IMOVEL-DUMP   PIC X(38).
014300
014400*----------------------------------------------------------------*
014500* Area de trabalho (preco/PP nao arredondado antes do comercial)
014600*----------------------------------------------------------------*
014700 01  W-AREA-PRE-ARREDONDAMENTO.
014800     05  W-PP-BRUTO              PIC S9(09)V9(04) VALUE ZERO.
014900     05  W-TV-BRUTO              PIC S9(09)V9(04) VALUE ZERO.
015000     05  FILLER                  PIC X(02) VALUE SPACES.
015100
015200*----------------------------------------------------------------*
015300* Area de chamada ao PFA050P - extracao de preco/area (unidade U6)
015400*----------------------------------------------------------------*
015500 01  W-PARAM-EXTRACAO.
015600     05  W-EXT-FUNCAO            PIC X(01).
015700         88  W-EXT-FUNCAO-PRECO      VALUE "P".
015800         88  W-EXT-FUNCAO-AREA       VALUE "A".
015900     05  W-EXT-ENTRADA.
016000         10  W-EXT-TEXTO-ENTRADA PIC X(30).
016100     05  FILLER REDEFINES W-EXT-ENTRADA.
016200         10  W-EXT-ENTRADA-DUMP  PIC X(30).
016300     05  W-EXT-SAIDA.
016400         10  W-EXT-ACHOU-VALOR   PIC X(01).
016500             88  W-EXT-VALOR-EXTRAIDO    VALUE "S".
016600             88  W-EXT-SEM-VALOR         VALUE "N".
016700         10  W-EXT-PRECO-EXTRAIDO PIC 9(09)V99.
016800         10  W-EXT-AREA-EXTRAIDA  PIC 9(05)V9(01).
016900         10  W-EXT-NOTA-VENDA     PIC X(30).
017000
017100*----------------------------------------------------------------*
017200* Area de chamada ao PFA040P - estimativa de avaliacao (unid. U5)
017300*----------------------------------------------------------------*
017400 01  W-PARAM-ESTIMATIVA.
017500     05  W-EST-ENTRADA.
017600         10  W-EST-ENDERECO-COMPLETO PIC X(70).
017700     05  FILLER REDEFINES W-EST-ENTRADA.
017800         10  W-EST-ENTRADA-DUMP  PIC X(70).
017900     05  W-EST-SAIDA.
018000         10  W-EST-CV-ESTIMADO   PIC 9(09)V99.
018100         10  W-EST-RV-ESTIMADO   PIC 9(09)V99.
018200         10  W-EST-FONTE-AVAL    PIC X(10).
018300
018400*----------------------------------------------------------------*
018500* Area de chamada ao PFA030P - comparador de vendas (unidade U3)
018600*----------------------------------------------------------------*
018700 01  W-PARAM-COMPARACAO.
018800     05  W-CMP-FUNCAO            PIC X(01).
018900         88  W-CMP-FUNCAO-CARGA      VALUE "L".
019000         88  W-CMP-FUNCAO-COMPARAR   VALUE "M".
019100     05  W-CMP-ENTRADA.
019200         10  W-CMP-SUBURBIO      PIC X(20).
019300         10  W-CMP-QUARTOS       PIC 9(02).
019400         10  W-CMP-AREA          PIC 9(05)V9(01).
019500     05  FILLER REDEFINES W-CMP-ENTRADA.
019600         10  W-CMP-ENTRADA-DUMP  PIC X(28).
019700     05  W-CMP-SAIDA.
019800         10  W-CMP-MEDIA-ENCONT  PIC X(01).
019900             88  W-CMP-TEM-MEDIA     VALUE "S".
020000             88  W-CMP-SEM-MEDIA     VALUE "N".
020100         10  W-CMP-VALOR-MEDIO   PIC S9(09)V99.
020200
020300*----------------------------------------------------------------*
020400* Area de chamada ao PFA010P - calculadora de lucro (unidade U1)
020500*----------------------------------------------------------------*
020600 01  W-PARAM-CALCULO.
020700     05  W-CAL-ENTRADA.
020800         10  W-CAL-PP            PIC S9(9)V99.
020900         10  W-CAL-TV            PIC S9(9)V99.
021000         10  W-CAL-RV            PIC S9(9)V99.
021100         10  W-CAL-CV            PIC S9(9)V99.
021200         10  W-CAL-INS           PIC S9(9)V99.
021300         10  W-CAL-RB            PIC S9(9)V99.
021400         10  W-CAL-LE            PIC S9(9)V99.
021500         10  W-CAL-CR            PIC S9(9)V99.
021600         10  W-CAL-TAXA-JUROS    PIC 9V9(4).
021700         10  W-CAL-MESES-REFORMA PIC 9(02).
021800     05  FILLER REDEFINES W-CAL-ENTRADA.
021900         10  W-CAL-ENTRADA-DUMP  PIC X(95).
022000     05  W-CAL-SAIDA.
022100         10  W-CAL-COM           PIC S9(9)V99.
022200         10  W-CAL-INT-COST      PIC S9(9)V99.
022300         10  W-CAL-GST-CLAIM     PIC S9(9)V99.
022400         10  W-CAL-GST-PAYABLE   PIC S9(9)V99.
022500         10  W-CAL-NET-GST       PIC S9(9)V99.
022600         10  W-CAL-GROSS-PROFIT  PIC S9(9)V99.
022700         10  W-CAL-PRE-TAX       PIC S9(9)V99.
022800         10  W-CAL-POST-TAX      PIC S9(9)V99.
022900         10  W-CAL-VIABLE-FLAG   PIC X(01).
023000         10  W-CAL-RECOMMEND-PP  PIC S9(9)V99.
023100
023200*----------------------------------------------------------------*
023300* Area de chamada ao PFA020P - motor de pontuacao (unidade U2)
023400*----------------------------------------------------------------*
023500 01  W-PARAM-SCORE.
023600     05  W-SCR-ENTRADA.
023700         10  W-SCR-PP            PIC S9(9)V99.
023800         10  W-SCR-RB            PIC S9(9)V99.
023900         10  W-SCR-ARV           PIC S9(9)V99.
024000         10  W-SCR-DOM-MEDIO     PIC 9(03).
024100     05  FILLER REDEFINES W-SCR-ENTRADA.
024200         10  W-SCR-ENTRADA-DUMP  PIC X(25).
024300     05  W-SCR-SAIDA.
024400         10  W-SCR-SCORE         PIC 9(02)V9.
024500
024600*----------------------------------------------------------------*
024700* Areas de impressao do relatorio (132 colunas)
024800*----------------------------------------------------------------*
024900 01  W-CAMPOS-RELATORIO.
025000     05  W-PAGINAS               PIC 9(04) COMP VALUE ZERO.
025100     05  W-LINHAS-PAGINA         PIC 9(02) COMP VALUE ZERO.
025200     05  W-SOMA-SCORE            PIC S9(05)V9   VALUE ZERO.
025300     05  W-TRACOS-1              PIC X(132) VALUE ALL "=".
025400     05  W-TRACOS-2              PIC X(132) VALUE ALL "-".
025500     05  FILLER                  PIC X(04) VALUE SPACES.
025600
025700 01  W-CAB-01.
025800     05  FILLER                  PIC X(30)
025900         VALUE "NZ PROPERTY FLIP ANALYSIS".
026000     05  FILLER                  PIC X(10) VALUE "RUN DATE: ".
026100     05  W-CAB-01-DATA           PIC 99/99/99.
026200     05  FILLER                  PIC X(74) VALUE SPACES.
026300     05  FILLER                  PIC X(08) VALUE "PAGINA: ".
026400     05  W-CAB-01-PAGINA         PIC ZZZ9.
026500
026600 01  W-CAB-02.
026700     05  FILLER                  PIC X(08) VALUE "PROP-ID".
026800     05  FILLER                  PIC X(01).
026900     05  FILLER                  PIC X(22) VALUE "ADDRESS".
027000     05  FILLER                  PIC X(01).
027100     05  FILLER                  PIC X(14) VALUE "PP".
027200     05  FILLER                  PIC X(14) VALUE "TV".
027300     05  FILLER                  PIC X(14) VALUE "GROSS PROFIT".
027400     05  FILLER                  PIC X(14) VALUE "NET GST".
027500     05  FILLER                  PIC X(14) VALUE "POST-TAX PFT".
027600     05  FILLER                  PIC X(02) VALUE "V?".
027700     05  FILLER                  PIC X(14) VALUE "RECOMMEND PP".
027800     05  FILLER                  PIC X(06) VALUE "SCORE".
027900     05  FILLER                  PIC X(08) VALUE SPACES.
028000
028100 01  W-DET-01.
028200     05  W-DET-01-PROP-ID        PIC ZZZZ9.
028300     05  FILLER                  PIC X(03).
028400     05  W-DET-01-ENDERECO       PIC X(22).
028500     05  FILLER                  PIC X(01).
028600     05  W-DET-01-PP             PIC ZZZ,ZZZ,ZZ9.99-.
028700     05  W-DET-01-TV             PIC ZZZ,ZZZ,ZZ9.99-.
028800     05  W-DET-01-GROSS-PROFIT   PIC ZZZ,ZZZ,ZZ9.99-.
028900     05  W-DET-01-NET-GST        PIC ZZZ,ZZZ,ZZ9.99-.
029000     05  W-DET-01-POST-TAX       PIC ZZZ,ZZZ,ZZ9.99-.
029100     05  FILLER                  PIC X(01).
029200     05  W-DET-01-VIAVEL         PIC X(01).
029300     05  FILLER                  PIC X(01).
029400     05  W-DET-01-RECOMMEND-PP   PIC ZZZ,ZZZ,ZZ9.99-.
029500     05  W-DET-01-SCORE          PIC Z9.9.
029600
029700 01  W-REJ-01.
029800     05  W-REJ-01-PROP-ID        PIC ZZZZ9.
029900     05  FILLER                  PIC X(03).
030000     05  W-REJ-01-ENDERECO       PIC X(22).
030100     05  FILLER                  PIC X(01).
030200     05  FILLER                  PIC X(10) VALUE "REJEITADO:".
030300     05  FILLER                  PIC X(01).
030400     05  W-REJ-01-MOTIVO         PIC X(20).
030500     05  FILLER                  PIC X(73) VALUE SPACES.
030600
030700 01  W-ROD-01.
030800     05  FILLER                  PIC X(30)
030900         VALUE "PROPRIEDADES LIDAS ........: ".
031000     05  W-ROD-01-LIDOS          PIC Z,ZZZ,ZZ9.
031100     05  FILLER                  PIC X(72) VALUE SPACES.
031200
031300 01  W-ROD-02.
031400     05  FILLER                  PIC X(30)
031500         VALUE "PROPRIEDADES ANALISADAS ...: ".
031600     05  W-ROD-02-ANALISADOS     PIC Z,ZZZ,ZZ9.
031700     05  FILLER                  PIC X(72) VALUE SPACES.
031800
031900 01  W-ROD-03.
032000     05  FILLER                  PIC X(30)
032100         VALUE "PROPRIEDADES REJEITADAS ...: ".
032200     05  W-ROD-03-REJEITADOS     PIC Z,ZZZ,ZZ9.
032300     05  FILLER                  PIC X(72) VALUE SPACES.
032400
032500 01  W-ROD-04.
032600     05  FILLER                  PIC X(30)
032700         VALUE "VIAVEIS / NAO VIAVEIS .....: ".
032800     05  W-ROD-04-VIAVEIS        PIC Z,ZZZ,ZZ9.
032900     05  FILLER                  PIC X(03) VALUE " / ".
033000     05  W-ROD-04-NAO-VIAVEIS    PIC Z,ZZZ,ZZ9.
033100     05  FILLER                  PIC X(67) VALUE SPACES.
033200
033300 01  W-ROD-05.
033400     05  FILLER                  PIC X(30)
033500         VALUE "LUCRO POS-IMPOSTO TOTAL ...: ".
033600     05  W-ROD-05-LUCRO          PIC Z9,ZZZ,ZZZ,ZZ9.99-.
033700     05  FILLER                  PIC X(64) VALUE SPACES.
033800
033900 01  W-ROD-06.
034000     05  FILLER                  PIC X(30)
034100         VALUE "SCORE MEDIO ...............: ".
034200     05  W-ROD-06-SCORE          PIC Z9.9.
034300     05  FILLER                  PIC X(94) VALUE SPACES.
034400
034500*================================================================*
034600 PROCEDURE                   DIVISION.
034700*================================================================*
034800
034900*----------------------------------------------------------------*
035000 0000-INICIO                 SECTION.
035100*----------------------------------------------------------------*
035200*    Rotina principal - abre os arquivos, carrega a tabela de    *
035300*    vendas (PFA030P funcao "L"), processa o laco de imoveis e   *
035400*    encerra com o rodape de totais do relatorio.                *
035500*----------------------------------------------------------------*
035600
035700     ACCEPT W-DATA-PROCESSAMENTO FROM DATE
035800
035900     PERFORM 1000-ABRIR-ARQUIVOS
036000     PERFORM 1100-CARREGAR-VENDAS
036100     PERFORM 1200-GRAVAR-CABECALHO
036200
036300     PERFORM 2000-LER-PROPRIEDADE
036400     PERFORM 2100-PROCESSAR-PROPRIEDADE
036500             UNTIL W-MAIS-PROPRIEDADES EQUAL "N"
036600
036700     PERFORM 8000-GRAVAR-RODAPE
036800     PERFORM 9000-FECHAR-ARQUIVOS
036900
037000     STOP RUN.
037100
037200*----------------------------------------------------------------*
037300 0000-99-FIM.                EXIT.
037400*----------------------------------------------------------------*
037500
037600*----------------------------------------------------------------*
037700 1000-ABRIR-ARQUIVOS         SECTION.
037800*----------------------------------------------------------------*
037900*    Abre os arquivos de entrada/saida do driver; o arquivo de   *
038000*    vendas nao entra aqui pois o proprio PFA030P o abre/fecha.  *
038100*----------------------------------------------------------------*
038200
038300     OPEN INPUT  ARQ-PROPRIEDADES
038400     EVALUATE TRUE
038500         WHEN FS-PRF-OK
038600             MOVE "S"             TO W-PRF-ABERTO
038700         WHEN OTHER
038800             MOVE "PROPFILE"      TO W-ARQ-NOME-ERRO
038900             MOVE WS-STATUS-PRF   TO W-ARQ-STATUS-ERRO
039000             PERFORM 9900-ERRO-ARQUIVO
039100     END-EVALUATE
039200
039300     OPEN INPUT  ARQ-AVALIACOES
039400     EVALUATE TRUE
039500         WHEN FS-AVL-OK
039600             MOVE "S"             TO W-AVL-ABERTO
039700         WHEN FS-AVL-ARQ-AUSENTE
039800             MOVE "N"             TO W-AVL-ABERTO
039900         WHEN OTHER
040000             MOVE "VALFILE"       TO W-ARQ-NOME-ERRO
040100             MOVE WS-STATUS-AVL   TO W-ARQ-STATUS-ERRO
040200             PERFORM 9900-ERRO-ARQUIVO
040300     END-EVALUATE
040400
040500     OPEN INPUT  ARQ-MERCADO
040600     EVALUATE TRUE
040700         WHEN FS-MKT-OK
040800             MOVE "S"             TO W-MKT-ABERTO
040900         WHEN FS-MKT-ARQ-AUSENTE
041000             MOVE "N"             TO W-MKT-ABERTO
041100         WHEN OTHER
041200             MOVE "MARKETFILE"    TO W-ARQ-NOME-ERRO
041300             MOVE WS-STATUS-MKT   TO W-ARQ-STATUS-ERRO
041400             PERFORM 9900-ERRO-ARQUIVO
041500     END-EVALUATE
041600
041700     OPEN OUTPUT ARQ-RESULTADOS
041800     EVALUATE TRUE
041900         WHEN FS-RES-OK
042000             MOVE "S"             TO W-RES-ABERTO
042100         WHEN OTHER
042200             MOVE "RESULTFILE"    TO W-ARQ-NOME-ERRO
042300             MOVE WS-STATUS-RES   TO W-ARQ-STATUS-ERRO
042400             PERFORM 9900-ERRO-ARQUIVO
042500     END-EVALUATE
042600
042700     OPEN OUTPUT ARQ-RELATORIO
042800     EVALUATE TRUE
042900         WHEN FS-REL-OK
043000             MOVE "S"             TO W-REL-ABERTO
043100         WHEN OTHER
043200             MOVE "REPORTFILE"    TO W-ARQ-NOME-ERRO
043300             MOVE WS-STATUS-REL   TO W-ARQ-STATUS-ERRO
043400             PERFORM 9900-ERRO-ARQUIVO
043500     END-EVALUATE.
043600
043700*----------------------------------------------------------------*
043800 1000-99-FIM.                EXIT.
043900*----------------------------------------------------------------*
044000
044100*----------------------------------------------------------------*
044200 1100-CARREGAR-VENDAS        SECTION.
044300*----------------------------------------------------------------*
044400*    Aciona o PFA030P na funcao "L" para montar em memoria a     *
044500*    tabela de vendas comparaveis antes do laco de imoveis.      *
044600*----------------------------------------------------------------*
044700
044800     MOVE "L"                    TO W-CMP-FUNCAO
044900     CALL W-PROG-COMPARAVEIS USING W-PARAM-COMPARACAO.
045000
045100*----------------------------------------------------------------*
045200 1100-99-FIM.                EXIT.
045300*----------------------------------------------------------------*
045400
045500*----------------------------------------------------------------*
045600 1200-GRAVAR-CABECALHO       SECTION.
045700*----------------------------------------------------------------*
045800*    Emite o cabecalho de pagina; quebra de pagina automatica    *
045900*    ao atingir 50 linhas de detalhe (ver 2970).                 *
046000*----------------------------------------------------------------*
046100
046200     ADD  1                      TO W-PAGINAS
046300     MOVE ZERO                   TO W-LINHAS-PAGINA
046400     MOVE W-PAGINAS               TO W-CAB-01-PAGINA
046500     MOVE W-DATA-DD               TO W-DATA-REL-DD
046600     MOVE W-DATA-MM               TO W-DATA-REL-MM
046700     MOVE W-DATA-AA               TO W-DATA-REL-AA
046800     MOVE W-DATA-RELATORIO        TO W-CAB-01-DATA
046900
047000     IF  W-PAGINAS                EQUAL 1
047100         WRITE REG-ARQ-RELATORIO  FROM W-TRACOS-1 AFTER 1
047200     ELSE
047300         WRITE REG-ARQ-RELATORIO  FROM W-TRACOS-1 AFTER PAGE
047400     END-IF
047500     WRITE REG-ARQ-RELATORIO      FROM W-CAB-01    AFTER 1
047600     WRITE REG-ARQ-RELATORIO      FROM W-TRACOS-1  AFTER 1
047700     WRITE REG-ARQ-RELATORIO      FROM W-CAB-02    AFTER 2
047800     WRITE REG-ARQ-RELATORIO      FROM W-TRACOS-2  AFTER 1.
047900
048000*----------------------------------------------------------------*
048100 1200-99-FIM.                EXIT.
048200*----------------------------------------------------------------*
048300
048400*----------------------------------------------------------------*
048500 2000-LER-PROPRIEDADE        SECTION.
048600*----------------------------------------------------------------*
048700
048800     READ ARQ-PROPRIEDADES
048900         AT END
049000             MOVE "N"             TO W-MAIS-PROPRIEDADES
049100         NOT AT END
049200             ADD  1               TO W-QTD-LIDOS
049300     END-READ.
049400
049500*----------------------------------------------------------------*
049600 2000-99-FIM.                EXIT.
049700*----------------------------------------------------------------*
049800
049900*----------------------------------------------------------------*
050000 2100-PROCESSAR-PROPRIEDADE  SECTION.
050100*----------------------------------------------------------------*
050200*    Processa um imovel lido: extrai o preco (U6), busca/estima  *
050300*    a avaliacao (U5), deriva PP e TV (U4), aciona U1/U2, grava  *
050400*    o registro de resultado e a linha de detalhe/rejeicao.      *
050500*----------------------------------------------------------------*
050600
050700     MOVE "S"                    TO W-IMOVEL-OK
050800     MOVE SPACES                 TO W-MOTIVO-REJEICAO
050900
051000     PERFORM 2200-EXTRAIR-PRECO-TEXTO
051100     PERFORM 2300-OBTER-AVALIACAO
051200     PERFORM 2400-DERIVAR-PP
051300     IF  W-IMOVEL-OK              EQUAL "S"
051400         PERFORM 2500-DERIVAR-TV
051500     END-IF
051600
051700     IF  W-IMOVEL-OK              EQUAL "S"
051800         PERFORM 2600-OBTER-MERCADO
051900         PERFORM 2700-ACIONAR-CALCULADORA
052000         PERFORM 2800-ACIONAR-PONTUACAO
052100         PERFORM 2900-GRAVAR-RESULTADO
052200         PERFORM 2950-GRAVAR-DETALHE
052300         ADD  1                   TO W-QTD-ANALISADOS
052400     ELSE
052500         PERFORM 2960-GRAVAR-REJEICAO
052600         ADD  1                   TO W-QTD-REJEITADOS
052700     END-IF
052800
052900     PERFORM 2000-LER-PROPRIEDADE.
053000
053100*----------------------------------------------------------------*
053200 2100-99-FIM.                EXIT.
053300*----------------------------------------------------------------*
053400
053500*----------------------------------------------------------------*
053600 2200-EXTRAIR-PRECO-TEXTO    SECTION.
053700*----------------------------------------------------------------*
053800*    Aciona o PFA050P (funcao "P") sobre o texto livre de preco  *
053900*    do imovel corrente; sem preco numerico, o texto vira nota.  *
054000*----------------------------------------------------------------*
054100
054200     MOVE "P"                    TO W-EXT-FUNCAO
054300     MOVE PRF-TEXTO-PRECO        TO W-EXT-TEXTO-ENTRADA
054400     CALL W-PROG-EXTRATOR USING W-PARAM-EXTRACAO
054500
054600     IF  W-EXT-VALOR-EXTRAIDO
054700         MOVE W-EXT-PRECO-EXTRAIDO TO W-PP-BRUTO
054800     ELSE
054900         MOVE ZERO                 TO W-PP-BRUTO
055000     END-IF.
055100
055200*----------------------------------------------------------------*
055300 2200-99-FIM.                EXIT.
055400*----------------------------------------------------------------*
055500
055600*----------------------------------------------------------------*
055700 2300-OBTER-AVALIACAO        SECTION.
055800*----------------------------------------------------------------*
055900*    Busca a avaliacao oficial por PROP-ID; se ausente ou com    *
056000*    RV e CV zerados, aciona o PFA040P (unidade U5) para obter   *
056100*    uma estimativa a partir do endereco do imovel.              *
056200*----------------------------------------------------------------*
056300
056400     MOVE "N"                    TO W-AVAL-ENCONTRADA
056500     MOVE ZERO                   TO W-RV
056600     MOVE ZERO                   TO W-CV
056700
056800     IF  W-AVL-ABERTO             EQUAL "S"
056900         MOVE PRF-PROP-ID         TO AVL-PROP-ID
057000         READ ARQ-AVALIACOES
057100             INVALID KEY
057200                 MOVE "N"         TO W-AVAL-ENCONTRADA
057300             NOT INVALID KEY
057400                 MOVE "S"         TO W-AVAL-ENCONTRADA
057500                 MOVE AVL-RV      TO W-RV
057600                 MOVE AVL-CV      TO W-CV
057700         END-READ
057800     END-IF
057900
058000     IF  W-AVAL-ENCONTRADA        EQUAL "N"
058100         OR ( W-RV                EQUAL ZERO
058200          AND W-CV                EQUAL ZERO )
058300         MOVE PRF-ENDERECO        TO
058400                              W-EST-ENDERECO-COMPLETO(1:50)
058500         MOVE PRF-SUBURBIO        TO
058600                              W-EST-ENDERECO-COMPLETO(51:20)
058700         CALL W-PROG-ESTIMADOR USING W-PARAM-ESTIMATIVA
058800         MOVE W-EST-RV-ESTIMADO   TO W-RV
058900         MOVE W-EST-CV-ESTIMADO   TO W-CV
059000     END-IF.
059100
059200*----------------------------------------------------------------*
059300 2300-99-FIM.                EXIT.
059400*----------------------------------------------------------------*
059500
059600*----------------------------------------------------------------*
059700 2400-DERIVAR-PP             SECTION.
059800*----------------------------------------------------------------*
059900*    PP = preco pedido (U6), senao 85% do RV, senao 85% do CV,   *
060000*    senao o imovel e rejeitado por falta de preco de compra.    *
060100*----------------------------------------------------------------*
060200
060300     IF  W-PP-BRUTO               GREATER THAN ZERO
060400         MOVE W-PP-BRUTO          TO W-ARR-ENTRADA
060500         PERFORM 9100-ARREDONDAR-COMERCIAL
060600         MOVE W-ARR-SAIDA         TO W-PP
060700     ELSE
060800         IF  W-RV                 GREATER THAN ZERO
060900             COMPUTE W-ARR-ENTRADA = W-RV * 0.85
061000             PERFORM 9100-ARREDONDAR-COMERCIAL
061100             MOVE W-ARR-SAIDA     TO W-PP
061200         ELSE
061300             IF  W-CV             GREATER THAN ZERO
061400                 COMPUTE W-ARR-ENTRADA = W-CV * 0.85
061500                 PERFORM 9100-ARREDONDAR-COMERCIAL
061600                 MOVE W-ARR-SAIDA TO W-PP
061700             ELSE
061800                 MOVE "N"         TO W-IMOVEL-OK
061900                 MOVE "NO PURCHASE PRICE" TO W-MOTIVO-REJEICAO
062000             END-IF
062100         END-IF
062200     END-IF.
062300
062400*----------------------------------------------------------------*
062500 2400-99-FIM.                EXIT.
062600*----------------------------------------------------------------*
062700
062800*----------------------------------------------------------------*
062900 2500-DERIVAR-TV             SECTION.
063000*----------------------------------------------------------------*
063100*    TV = media dos comparaveis (U3) quando ha pelo menos um;    *
063200*    senao 90% do CV; senao o imovel e rejeitado por falta de    *
063300*    valor alvo de revenda.                                      *
063400*----------------------------------------------------------------*
063500
063600     MOVE "M"                    TO W-CMP-FUNCAO
063700     MOVE PRF-SUBURBIO           TO W-CMP-SUBURBIO
063800     MOVE PRF-QTD-QUARTOS        TO W-CMP-QUARTOS
063900     MOVE PRF-AREA-CONSTRUIDA    TO W-CMP-AREA
064000     CALL W-PROG-COMPARAVEIS USING W-PARAM-COMPARACAO
064100
064200     IF  W-CMP-TEM-MEDIA
064300         MOVE W-CMP-VALOR-MEDIO   TO W-ARR-ENTRADA
064400         PERFORM 9100-ARREDONDAR-COMERCIAL
064500         MOVE W-ARR-SAIDA         TO W-TV
064600     ELSE
064700         IF  W-CV                 GREATER THAN ZERO
064800             COMPUTE W-ARR-ENTRADA = W-CV * 0.90
064900             PERFORM 9100-ARREDONDAR-COMERCIAL
065000             MOVE W-ARR-SAIDA     TO W-TV
065100         ELSE
065200             MOVE "N"             TO W-IMOVEL-OK
065300             MOVE "NO TARGET VALUE" TO W-MOTIVO-REJEICAO
065400         END-IF
065500     END-IF.
065600
065700*----------------------------------------------------------------*
065800 2500-99-FIM.                EXIT.
065900*----------------------------------------------------------------*
066000
066100*----------------------------------------------------------------*
066200 2600-OBTER-MERCADO          SECTION.
066300*----------------------------------------------------------------*
066400*    Busca o custo de reforma estimado e o DOM medio por         *
066500*    PROP-ID; registro ausente deixa ambos como desconhecidos.   *
066600*----------------------------------------------------------------*
066700
066800     MOVE "N"                    TO W-MERCADO-ENCONTRADO
066900     MOVE ZERO                   TO W-RB
067000     MOVE ZERO                   TO W-DOM-MEDIO
067100
067200     IF  W-MKT-ABERTO             EQUAL "S"
067300         MOVE PRF-PROP-ID         TO MKT-PROP-ID
067400         READ ARQ-MERCADO
067500             INVALID KEY
067600                 MOVE "N"         TO W-MERCADO-ENCONTRADO
067700             NOT INVALID KEY
067800                 MOVE "S"         TO W-MERCADO-ENCONTRADO
067900                 MOVE MKT-CUSTO-REFORMA-EST TO W-RB
068000                 MOVE MKT-DOM-MEDIO         TO W-DOM-MEDIO
068100         END-READ
068200     END-IF.
068300
068400*----------------------------------------------------------------*
068500 2600-99-FIM.                EXIT.
068600*----------------------------------------------------------------*
068700
068800*----------------------------------------------------------------*
068900 2700-ACIONAR-CALCULADORA    SECTION.
069000*----------------------------------------------------------------*
069100*    Monta a entrada do PFA010P (unidade U1) com PP/TV/RV/CV     *
069200*    ja derivados e os defaults de negocio, e recebe os valores  *
069300*    de lucro/viabilidade/PP recomendado.                        *
069400*----------------------------------------------------------------*
069500
069600     MOVE W-PP                   TO W-CAL-PP
069700     MOVE W-TV                   TO W-CAL-TV
069800     MOVE W-RV                   TO W-CAL-RV
069900     MOVE W-CV                   TO W-CAL-CV
070000     MOVE W-SEGURO-DEFAULT       TO W-CAL-INS
070100     MOVE W-RB                   TO W-CAL-RB
070200     MOVE W-LEGAL-DEFAULT        TO W-CAL-LE
070300     MOVE W-TAXAS-MUNIC-DEFAULT  TO W-CAL-CR
070400     MOVE W-TAXA-JUROS-DEFAULT   TO W-CAL-TAXA-JUROS
070500     MOVE W-MESES-REFORMA-DEFAULT TO W-CAL-MESES-REFORMA
070600
070700     CALL W-PROG-CALCULADORA USING W-PARAM-CALCULO.
070800
070900*----------------------------------------------------------------*
071000 2700-99-FIM.                EXIT.
071100*----------------------------------------------------------------*
071200
071300*----------------------------------------------------------------*
071400 2800-ACIONAR-PONTUACAO      SECTION.
071500*----------------------------------------------------------------*
071600*    Monta a entrada do PFA020P (unidade U2) - PP, custo de      *
071700*    reforma, TV como valor apos reforma (ARV) e o DOM medio.    *
071800*----------------------------------------------------------------*
071900
072000     MOVE W-PP                   TO W-SCR-PP
072100     MOVE W-RB                   TO W-SCR-RB
072200     MOVE W-TV                   TO W-SCR-ARV
072300     MOVE W-DOM-MEDIO            TO W-SCR-DOM-MEDIO
072400
072500     CALL W-PROG-PONTUACAO USING W-PARAM-SCORE.
072600
072700*----------------------------------------------------------------*
072800 2800-99-FIM.                EXIT.
072900*----------------------------------------------------------------*
073000
073100*----------------------------------------------------------------*
073200 2900-GRAVAR-RESULTADO       SECTION.
073300*----------------------------------------------------------------*
073400*    Monta e grava o registro do arquivo de resultados com os    *
073500*    valores derivados e os devolvidos pelo PFA010P/PFA020P.     *
073600*----------------------------------------------------------------*
073700
073800     MOVE PRF-PROP-ID             TO RES-PROP-ID
073900     MOVE W-PP                    TO RES-PP
074000     MOVE W-TV                    TO RES-TV
074100     MOVE W-RV                    TO RES-RV
074200     MOVE W-CV                    TO RES-CV
074300     MOVE W-SEGURO-DEFAULT        TO RES-INS
074400     MOVE W-RB                    TO RES-RB
074500     MOVE W-LEGAL-DEFAULT         TO RES-LE
074600     MOVE W-TAXAS-MUNIC-DEFAULT   TO RES-CR
074700     MOVE W-CAL-COM                TO RES-COM
074800     MOVE W-CAL-INT-COST           TO RES-INT-COST
074900     COMPUTE RES-INT-RATE-PCT = W-TAXA-JUROS-DEFAULT * 100
075000     MOVE W-MESES-REFORMA-DEFAULT TO RES-RENO-MONTHS
075100     MOVE W-CAL-GST-CLAIM          TO RES-GST-CLAIMABLE
075200     MOVE W-CAL-GST-PAYABLE        TO RES-GST-PAYABLE
075300     MOVE W-CAL-NET-GST            TO RES-NET-GST
075400     MOVE W-CAL-GROSS-PROFIT       TO RES-GROSS-PROFIT
075500     MOVE W-CAL-PRE-TAX            TO RES-PRE-TAX-PROFIT
075600     MOVE W-CAL-POST-TAX           TO RES-POST-TAX-PROFIT
075700     MOVE W-CAL-VIABLE-FLAG        TO RES-VIABLE-FLAG
075800     MOVE W-CAL-RECOMMEND-PP       TO RES-RECOMMENDED-PP
075900     MOVE W-SCR-SCORE              TO RES-SCORE
076000
076100     WRITE REG-ARQ-RESULTADOS
076200
076300     ADD  W-CAL-POST-TAX           TO W-SOMA-LUCRO-POS-IMP
076400     ADD  W-SCR-SCORE              TO W-SOMA-SCORE
076500     IF  W-CAL-VIABLE-FLAG         EQUAL "Y"
076600         ADD  1                    TO W-QTD-VIAVEIS
076700     ELSE
076800         ADD  1                    TO W-QTD-NAO-VIAVEIS
076900     END-IF.
077000
077100*----------------------------------------------------------------*
077200 2900-99-FIM.                EXIT.
077300*----------------------------------------------------------------*
077400
077500*----------------------------------------------------------------*
077600 2950-GRAVAR-DETALHE         SECTION.
077700*----------------------------------------------------------------*
077800
077900     PERFORM 2970-TESTAR-QUEBRA-PAGINA
078000
078100     MOVE PRF-PROP-ID             TO W-DET-01-PROP-ID
078200     MOVE PRF-ENDERECO(1:22)      TO W-DET-01-ENDERECO
078300     MOVE W-CAL-PP                TO W-DET-01-PP
078400     MOVE W-CAL-TV                TO W-DET-01-TV
078500     MOVE W-CAL-GROSS-PROFIT      TO W-DET-01-GROSS-PROFIT
078600     MOVE W-CAL-NET-GST           TO W-DET-01-NET-GST
078700     MOVE W-CAL-POST-TAX          TO W-DET-01-POST-TAX
078800     MOVE W-CAL-VIABLE-FLAG       TO W-DET-01-VIAVEL
078900     MOVE W-CAL-RECOMMEND-PP      TO W-DET-01-RECOMMEND-PP
079000     MOVE W-SCR-SCORE             TO W-DET-01-SCORE
079100
079200     WRITE REG-ARQ-RELATORIO      FROM W-DET-01 AFTER 1
079300     ADD  1                       TO W-LINHAS-PAGINA.
079400
079500*----------------------------------------------------------------*
079600 2950-99-FIM.                EXIT.
079700*----------------------------------------------------------------*
079800
079900*----------------------------------------------------------------*
080000 2960-GRAVAR-REJEICAO        SECTION.
080100*----------------------------------------------------------------*
080200
080300     PERFORM 2970-TESTAR-QUEBRA-PAGINA
080400
080500     MOVE PRF-PROP-ID             TO W-REJ-01-PROP-ID
080600     MOVE PRF-ENDERECO(1:22)      TO W-REJ-01-ENDERECO
080700     MOVE W-MOTIVO-REJEICAO       TO W-REJ-01-MOTIVO
080800
080900     WRITE REG-ARQ-RELATORIO      FROM W-REJ-01 AFTER 1
081000     ADD  1                       TO W-LINHAS-PAGINA.
081100
081200*----------------------------------------------------------------*
081300 2960-99-FIM.                EXIT.
081400*----------------------------------------------------------------*
081500
081600*----------------------------------------------------------------*
081700 2970-TESTAR-QUEBRA-PAGINA   SECTION.
081800*----------------------------------------------------------------*
081900*    Forca um novo cabecalho de pagina ao completar 50 linhas    *
082000*    de detalhe/rejeicao na pagina corrente.                     *
082100*----------------------------------------------------------------*
082200
082300     IF  W-LINHAS-PAGINA          GREATER THAN OR EQUAL 50
082400         PERFORM 1200-GRAVAR-CABECALHO
082500     END-IF.
082600
082700*----------------------------------------------------------------*
082800 2970-99-FIM.                EXIT.
082900*----------------------------------------------------------------*
083000
083100*----------------------------------------------------------------*
083200 8000-GRAVAR-RODAPE          SECTION.
083300*----------------------------------------------------------------*
083400*    Calcula o score medio e emite o rodape de totais de         *
083500*    controle ao final do arquivo de propriedades.               *
083600*----------------------------------------------------------------*
083700
083800     IF  W-QTD-ANALISADOS         GREATER THAN ZERO
083900         COMPUTE W-MEDIA-SCORE = W-SOMA-SCORE / W-QTD-ANALISADOS
084000     ELSE
084100         MOVE ZERO                TO W-MEDIA-SCORE
084200     END-IF
084300
084400     MOVE W-QTD-LIDOS              TO W-ROD-01-LIDOS
084500     MOVE W-QTD-ANALISADOS         TO W-ROD-02-ANALISADOS
084600     MOVE W-QTD-REJEITADOS         TO W-ROD-03-REJEITADOS
084700     MOVE W-QTD-VIAVEIS            TO W-ROD-04-VIAVEIS
084800     MOVE W-QTD-NAO-VIAVEIS        TO W-ROD-04-NAO-VIAVEIS
084900     MOVE W-SOMA-LUCRO-POS-IMP     TO W-ROD-05-LUCRO
085000     MOVE W-MEDIA-SCORE            TO W-ROD-06-SCORE
085100
085200     WRITE REG-ARQ-RELATORIO      FROM W-TRACOS-1 AFTER 2
085300     WRITE REG-ARQ-RELATORIO      FROM W-ROD-01   AFTER 1
085400     WRITE REG-ARQ-RELATORIO      FROM W-ROD-02   AFTER 1
085500     WRITE REG-ARQ-RELATORIO      FROM W-ROD-03   AFTER 1
085600     WRITE REG-ARQ-RELATORIO      FROM W-ROD-04   AFTER 1
085700     WRITE REG-ARQ-RELATORIO      FROM W-ROD-05   AFTER 1
085800     WRITE REG-ARQ-RELATORIO      FROM W-ROD-06   AFTER 1
085900     WRITE REG-ARQ-RELATORIO      FROM W-TRACOS-1 AFTER 1.
086000
086100*----------------------------------------------------------------*
086200 8000-99-FIM.                EXIT.
086300*----------------------------------------------------------------*
086400
086500*----------------------------------------------------------------*
086600 9000-FECHAR-ARQUIVOS        SECTION.
086700*----------------------------------------------------------------*
086800
086900     IF  W-PRF-ABERTO             EQUAL "S"
087000         CLOSE ARQ-PROPRIEDADES
087100     END-IF
087200     IF  W-AVL-ABERTO             EQUAL "S"
087300         CLOSE ARQ-AVALIACOES
087400     END-IF
087500     IF  W-MKT-ABERTO             EQUAL "S"
087600         CLOSE ARQ-MERCADO
087700     END-IF
087800     IF  W-RES-ABERTO             EQUAL "S"
087900         CLOSE ARQ-RESULTADOS
088000     END-IF
088100     IF  W-REL-ABERTO             EQUAL "S"
088200         CLOSE ARQ-RELATORIO
088300     END-IF.
088400
088500*----------------------------------------------------------------*
088600 9000-99-FIM.                EXIT.
088700*----------------------------------------------------------------*
088800
088900* Rotinas comuns (arredondamento comercial / erro de arquivo)
089000 COPY ".\copybooks\PFA000R".
