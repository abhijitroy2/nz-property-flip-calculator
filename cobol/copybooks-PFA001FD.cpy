000100*================================================================*
000200*    MODULO......: Analise de Flip de Imoveis (NZ)
000300*    AUTHOR......: L R Santos
000400*    DATA........: 14/03/1987
000500*    OBJETIVO ...: FD arquivo de propriedades candidatas
000600*================================================================*
000700 FD  ARQ-PROPRIEDADES
000800     RECORD CONTAINS 116 CHARACTERS
000900     LABEL RECORD IS STANDARD.
001000 01  REG-ARQ-PROPRIEDADES.
001100     05  PRF-PROP-ID             PIC 9(05).
001200     05  PRF-ENDERECO            PIC X(50).
001300     05  PRF-SUBURBIO            PIC X(20).
001400     05  PRF-QTD-QUARTOS         PIC 9(02).
001500     05  PRF-QTD-BANHEIROS       PIC 9(02).
001600     05  PRF-AREA-CONSTRUIDA     PIC 9(05)V9(01).
001700     05  PRF-TEXTO-PRECO         PIC X(30).
001800     05  FILLER                  PIC X(01) VALUE SPACE.
