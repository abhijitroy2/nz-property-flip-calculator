000100*================================================================*
000200*    MODULO......: Analise de Flip de Imoveis (NZ)
000300*    AUTHOR......: L R Santos
000400*    DATA........: 14/03/1987
000500*    OBJETIVO ...: FD arquivo de vendas comparaveis recentes
000600*================================================================*
000700 FD  ARQ-VENDAS
000800     RECORD CONTAINS 99 CHARACTERS
000900     LABEL RECORD IS STANDARD.
001000 01  REG-ARQ-VENDAS.
001100     05  VDA-ENDERECO            PIC X(50).
001200     05  VDA-SUBURBIO            PIC X(20).
001300     05  VDA-QTD-QUARTOS         PIC 9(02).
001400     05  VDA-AREA-CONSTRUIDA     PIC 9(05)V9(01).
001500     05  VDA-PRECO-VENDA         PIC 9(09)V99.
001600     05  VDA-DATA-VENDA          PIC 9(08).
001700     05  FILLER                  PIC X(02) VALUE SPACES.
