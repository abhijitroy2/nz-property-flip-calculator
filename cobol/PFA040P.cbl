000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 PFA040P.
000500 AUTHOR.                     L R SANTOS.
000600 INSTALLATION.               CENTRAL DATA PROCESSING - PROP SYS.
000700 DATE-WRITTEN.               11/04/1987.
000800 DATE-COMPILED.
000900 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001000*================================================================*
001100*    MODULO......: Analise de Flip de Imoveis (NZ)               *
001200*    PROGRAMA....: PFA040P                                       *
001300*    OBJETIVO ...: Estimador de avaliacao de reserva (unidade    *
001400*                  U5) - usado quando a propriedade nao tem      *
001500*                  registro de avaliacao oficial, ou quando RV   *
001600*                  e CV estao zerados no cadastro.               *
001700*----------------------------------------------------------------*
001800* HISTORICO DE ALTERACOES                                        *
001900*----------------------------------------------------------------*
002000* 11/04/1987 LRS  CH-0007  Programa inicial - valor base por     *
002100*                          suburbio/cidade mais variacao fixa    *
002200* 14/03/1989 LRS  CH-0018  Variacao fixa substituida por fator   *
002300*                          derivado do proprio texto do endereco *
002400* 08/05/1994 MFT  CH-0041  Inclusao do valor default (650 mil)   *
002500*                          quando nenhuma faixa eh reconhecida   *
002600* 30/11/1998 JPC  CH-0061  Revisao de virada de seculo (Y2K) -   *
002700*                          nenhum campo de data de negocio       *
002800*                          afetado; apenas confirmado neste CH   *
002900* 17/02/2003 JPC  CH-0071  Busca de faixa passou a usar o        *
003000*                          tamanho util de cada rotulo (tabela   *
003100*                          FB-TAMANHO) em vez do campo inteiro   *
003200*                          de 20 posicoes, corrigindo falsos     *
003300*                          negativos em enderecos mais longos    *
003400* 03/02/2011 MFS  CH-0089  W-ENDERECO-MAIUSC alargado de 50 p/   *
003500*                          70 posicoes (e o checksum do proprio  *
003600*                          endereco, ate entao) - o campo estava *
003700*                          truncando o SUBURBIO que o chamador   *
003800*                          concatena a partir da posicao 51      *
003900*----------------------------------------------------------------*
004000*================================================================*
004100 ENVIRONMENT                 DIVISION.
004200*================================================================*
004300
004400*----------------------------------------------------------------*
004500 CONFIGURATION                   SECTION.
004600*----------------------------------------------------------------*
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS NUMERIC-TEXT   IS "0" THRU "9"
005000     UPSI-0 ON  STATUS    IS PFA-CHAVE-LIGADA
005100     UPSI-0 OFF STATUS    IS PFA-CHAVE-DESLIGADA.
005200
005300*================================================================*
005400 DATA                        DIVISION.
005500*================================================================*
005600
005700*----------------------------------------------------------------*
005800 WORKING-STORAGE             SECTION.
005900*----------------------------------------------------------------*
006000 COPY ".\copybooks\PFA000W".
006100
006200*----------------------------------------------------------------*
006300* Tabelas e campos de trabalho do estimador (carga da faixa de
006400* valor base, checksum do endereco e campos de varredura) vem
006500* do copybook comum das unidades U5/U6.
006600*----------------------------------------------------------------*
006700 COPY ".\copybooks\PFA900W".
006800
006900*----------------------------------------------------------------*
007000* Data de processamento (carimbo usado apenas para diagnostico)
007100*----------------------------------------------------------------*
007200 01  W-DATA-PROCESSAMENTO        PIC 9(06) VALUE ZEROS.
007300 01  FILLER REDEFINES W-DATA-PROCESSAMENTO.
007400     05  W-DATA-AA               PIC 9(02).
007500     05  W-DATA-MM               PIC 9(02).
007600     05  W-DATA-DD               PIC 9(02).
007700
007800*----------------------------------------------------------------*
007900* Controle da carga da tabela de faixas (so roda na 1a chamada;
008000* o Working-Storage persiste entre CALLs dentro do run unit)
008100*----------------------------------------------------------------*
008200 01  W-TABELA-CARREGADA          PIC X(01) VALUE "N".
008300
008400*----------------------------------------------------------------*
008500* Valores intermediarios da estimativa
008600*----------------------------------------------------------------*
008700 01  W-ESTIMATIVA-VALORES.
008800     05  W-VALOR-BASE-ACHADO     PIC 9(09)V99    VALUE ZERO.
008900     05  W-CV-BRUTO              PIC 9(09)V99    VALUE ZERO.
009000     05  W-RV-BRUTO              PIC 9(09)V99    VALUE ZERO.
009100     05  W-ACHOU-CODIGO          PIC X(01)       VALUE "N".
009200 01  FILLER REDEFINES W-ESTIMATIVA-VALORES.
009300     05  W-ESTIMATIVA-DUMP       PIC X(34).
009400
009500 01  W-ESTIMATIVA-CONTADORES.
009600     05  W-MIL-ENTRADA           PIC 9(11) COMP  VALUE ZERO.
009700     05  W-MIL-QUOCIENTE         PIC 9(11) COMP  VALUE ZERO.
009800     05  W-TALLY-INCLUDES        PIC 9(02) COMP  VALUE ZERO.
009900     05  FILLER                  PIC X(02)       VALUE SPACES.
010000
010100*----------------------------------------------------------------*
010200 LINKAGE                     SECTION.
010300*----------------------------------------------------------------*
010400 01  LK-PARAMETROS-ESTIMATIVA.
010500     05  LK-ENTRADA.
010600         10  LK-ENDERECO-COMPLETO PIC X(70).
010700     05  FILLER REDEFINES LK-ENTRADA.
010800         10  LK-ENTRADA-DUMP     PIC X(70).
010900     05  LK-SAIDA.
011000         10  LK-CV-ESTIMADO      PIC 9(09)V99.
011100         10  LK-RV-ESTIMADO      PIC 9(09)V99.
011200         10  LK-FONTE-AVALIACAO  PIC X(10).
011300
011400*================================================================*
011500 PROCEDURE                   DIVISION USING
011600                             LK-PARAMETROS-ESTIMATIVA.
011700*================================================================*
011800
011900*----------------------------------------------------------------*
012000 0000-INICIO                 SECTION.
012100*----------------------------------------------------------------*
012200
012300     INITIALIZE LK-SAIDA
012400
012500     IF  W-TABELA-CARREGADA      NOT EQUAL "S"
012600         PERFORM 0100-CARREGAR-FAIXAS
012700     END-IF
012800
012900     PERFORM 1000-ESTIMAR
013000
013100     GOBACK.
013200
013300*----------------------------------------------------------------*
013400 0000-99-FIM.                EXIT.
013500*----------------------------------------------------------------*
013600
013700*----------------------------------------------------------------*
013800 0100-CARREGAR-FAIXAS        SECTION.
013900*----------------------------------------------------------------*
014000*    Copia a tabela de VALUEs (FAIXA-BASE-CARGA) para a tabela   *
014100*    de trabalho TAB-FAIXAS-BASE; roda uma unica vez por run     *
014200*    unit, pois o Working-Storage persiste entre as chamadas.    *
014300*----------------------------------------------------------------*
014400
014500     PERFORM 0110-COPIAR-FAIXA
014600         VARYING IX-FAIXA FROM 1 BY 1
014700         UNTIL IX-FAIXA GREATER THAN 19
014800
014900     MOVE "S"                    TO W-TABELA-CARREGADA.
015000
015100*----------------------------------------------------------------*
015200 0100-99-FIM.                EXIT.
015300*----------------------------------------------------------------*
015400
015500*----------------------------------------------------------------*
015600 0110-COPIAR-FAIXA           SECTION.
015700*----------------------------------------------------------------*
015800
015900     MOVE FBC-TEXTO(IX-FAIXA)     TO FB-TEXTO(IX-FAIXA)
016000     MOVE FBC-TAMANHO(IX-FAIXA)   TO FB-TAMANHO(IX-FAIXA)
016100     MOVE FBC-VALOR-BASE(IX-FAIXA)
016200                                  TO FB-VALOR-BASE(IX-FAIXA).
016300
016400*----------------------------------------------------------------*
016500 0110-99-FIM.                EXIT.
016600*----------------------------------------------------------------*
016700
016800*----------------------------------------------------------------*
016900 1000-ESTIMAR                SECTION.
017000*----------------------------------------------------------------*
017100*    Monta o endereco em maiusculas, acha o valor base pela      *
017200*    faixa de suburbio/cidade, calcula a variacao pelo checksum  *
017300*    do proprio endereco e arredonda CV/RV para o milhar.        *
017400*----------------------------------------------------------------*
017500
017600     MOVE LK-ENDERECO-COMPLETO   TO W-ENDERECO-MAIUSC
017700     INSPECT W-ENDERECO-MAIUSC
017800         CONVERTING
017900         "abcdefghijklmnopqrstuvwxyz"
018000         TO
018100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
018200
018300     PERFORM 1100-LOCALIZAR-FAIXA-BASE
018400     PERFORM 1200-CALCULAR-VARIACAO
018500
018600     COMPUTE W-CV-BRUTO = W-VALOR-BASE-ACHADO * W-CKS-VARIACAO
018700     COMPUTE W-RV-BRUTO = W-CV-BRUTO * 0.95
018800
018900     PERFORM 1300-ARREDONDAR-MILHAR
019000
019100     MOVE "ESTIMATED"            TO LK-FONTE-AVALIACAO.
019200
019300*----------------------------------------------------------------*
019400 1000-99-FIM.                EXIT.
019500*----------------------------------------------------------------*
019600
019700*----------------------------------------------------------------*
019800 1100-LOCALIZAR-FAIXA-BASE   SECTION.
019900*----------------------------------------------------------------*
020000*    Testa cada rotulo da tabela como substring do endereco em   *
020100*    maiusculas, na ordem da tabela (suburbios antes das         *
020200*    cidades que os contem); o primeiro que bater vale; se       *
020300*    nenhum bater, usa o valor default.                          *
020400*----------------------------------------------------------------*
020500
020600     MOVE W-VALOR-BASE-DEFAULT   TO W-VALOR-BASE-ACHADO
020700     MOVE "N"                    TO W-REG-ENCONTRADO
020800
020900     PERFORM 1110-TESTAR-FAIXA
021000         VARYING IX-FAIXA FROM 1 BY 1
021100         UNTIL IX-FAIXA GREATER THAN 19
021200            OR W-REG-ENCONTRADO EQUAL "S".
021300
021400*----------------------------------------------------------------*
021500 1100-99-FIM.                EXIT.
021600*----------------------------------------------------------------*
021700
021800*----------------------------------------------------------------*
021900 1110-TESTAR-FAIXA           SECTION.
022000*----------------------------------------------------------------*
022100*    O endereco bate na faixa se o rotulo (so os bytes uteis,    *
022200*    sem o preenchimento em branco) aparece como substring em    *
022300*    qualquer posicao do endereco em maiusculas.                 *
022400*----------------------------------------------------------------*
022500
022600     MOVE ZERO                   TO W-TALLY-INCLUDES
022700     INSPECT W-ENDERECO-MAIUSC
022800         TALLYING W-TALLY-INCLUDES
022900         FOR ALL FB-TEXTO(IX-FAIXA)(1:FB-TAMANHO(IX-FAIXA))
023000
023100     IF  W-TALLY-INCLUDES        GREATER THAN ZERO
023200         MOVE FB-VALOR-BASE(IX-FAIXA)
023300                              TO W-VALOR-BASE-ACHADO
023400         MOVE "S"                TO W-REG-ENCONTRADO
023500     END-IF.
023600
023700*----------------------------------------------------------------*
023800 1110-99-FIM.                EXIT.
023900*----------------------------------------------------------------*
024000
024100*----------------------------------------------------------------*
024200 1200-CALCULAR-VARIACAO      SECTION.
024300*----------------------------------------------------------------*
024400*    Soma ponderada do codigo de cada byte do endereco (peso =   *
024500*    posicao + 1), resto da divisao por 30 mapeado para a faixa  *
024600*    de variacao 0.85 - 1.14; ver comentario da tabela           *
024700*    TAB-COD-CARACTER no copybook PFA900W.                       *
024800*----------------------------------------------------------------*
024900
025000     MOVE ZERO                   TO W-CKS-ACUMULADOR
025100
025200     PERFORM 1210-SOMAR-BYTE
025300         VARYING W-CKS-INDICE FROM 1 BY 1
025400         UNTIL W-CKS-INDICE GREATER THAN 70
025500
025600     DIVIDE W-CKS-ACUMULADOR BY 30
025700         GIVING W-MIL-QUOCIENTE
025800         REMAINDER W-CKS-RESTO
025900
026000     COMPUTE W-CKS-VARIACAO = 0.85 + (W-CKS-RESTO / 100).
026100
026200*----------------------------------------------------------------*
026300 1200-99-FIM.                EXIT.
026400*----------------------------------------------------------------*
026500
026600*----------------------------------------------------------------*
026700 1210-SOMAR-BYTE             SECTION.
026800*----------------------------------------------------------------*
026900
027000     MOVE ZERO                   TO W-CKS-CODIGO
027100     MOVE "N"                    TO W-ACHOU-CODIGO
027200
027300     PERFORM 1211-ACHAR-CODIGO
027400         VARYING IX-COD-CARACTER FROM 1 BY 1
027500         UNTIL IX-COD-CARACTER GREATER THAN 41
027600            OR W-ACHOU-CODIGO EQUAL "S"
027700
027800     COMPUTE W-CKS-ACUMULADOR = W-CKS-ACUMULADOR
027900           + (W-CKS-CODIGO * (W-CKS-INDICE + 1)).
028000
028100*----------------------------------------------------------------*
028200 1210-99-FIM.                EXIT.
028300*----------------------------------------------------------------*
028400
028500*----------------------------------------------------------------*
028600 1211-ACHAR-CODIGO           SECTION.
028700*----------------------------------------------------------------*
028800
028900     IF  W-END-BYTE(W-CKS-INDICE)
029000                 EQUAL CC-CARACTER(IX-COD-CARACTER)
029100         MOVE CC-CODIGO(IX-COD-CARACTER) TO W-CKS-CODIGO
029200         MOVE "S"                TO W-ACHOU-CODIGO
029300     END-IF.
029400
029500*----------------------------------------------------------------*
029600 1211-99-FIM.                EXIT.
029700*----------------------------------------------------------------*
029800
029900*----------------------------------------------------------------*
030000 1300-ARREDONDAR-MILHAR      SECTION.
030100*----------------------------------------------------------------*
030200*    Arredonda CV para o milhar mais proximo a partir do valor   *
030300*    bruto; RV eh calculado a partir do CV bruto (antes do       *
030400*    arredondamento), tambem arredondado para o milhar.          *
030500*----------------------------------------------------------------*
030600
030700     MOVE W-CV-BRUTO              TO W-MIL-ENTRADA
030800     COMPUTE W-MIL-QUOCIENTE = (W-MIL-ENTRADA + 500) / 1000
030900     COMPUTE LK-CV-ESTIMADO = W-MIL-QUOCIENTE * 1000
031000
031100     MOVE W-RV-BRUTO              TO W-MIL-ENTRADA
031200     COMPUTE W-MIL-QUOCIENTE = (W-MIL-ENTRADA + 500) / 1000
031300     COMPUTE LK-RV-ESTIMADO = W-MIL-QUOCIENTE * 1000.
031400
031500*----------------------------------------------------------------*
031600 1300-99-FIM.                EXIT.
031700*----------------------------------------------------------------*
031800
031900* Rotinas comuns (arredondamento comercial / erro de arquivo)
032000 COPY ".\copybooks\PFA000R".
032100
