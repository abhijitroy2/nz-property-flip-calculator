000100*================================================================*
000200*    MODULO......: Analise de Flip de Imoveis (NZ)
000300*    AUTHOR......: L R Santos
000400*    DATA........: 14/03/1987
000500*    OBJETIVO ...: FD arquivo do relatorio impresso (132 col)
000600*================================================================*
000700 FD  ARQ-RELATORIO
000800     RECORD CONTAINS 132 CHARACTERS
000900     LABEL RECORD IS OMITTED.
001000 01  REG-ARQ-RELATORIO           PIC X(132).
